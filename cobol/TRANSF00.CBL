000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.  TRANSF00.
000120        AUTHOR.      TEMERZIDIS STAVROS.
000130        INSTALLATION. SYSOP.
000140        DATE-WRITTEN. 05-11-1987.
000150        DATE-COMPILED.
000160        SECURITY.    UNCLASSIFIED.
000170*
000180*    ===============================================================
000190*    CHANGE LOG
000200*    ===============================================================
000210*    DATE        BY    REQ-NO   DESCRIPTION
000220*    ----------  ----  -------  --------------------------------
000230*    05-11-1987  TS    PR-0001  ORIGINAL WRITE-UP, CODE TABLE BOX
000240*    12-01-1988  TS    PR-0014  ADD ALTERNATE KEY SEARCH BOX
000250*    03-06-1989  TS    PR-0022  REWRITTEN AS CALLABLE FIELD-CLEAN
000260*                               LIBRARY FOR THE TICKET EXTRACT JOB
000270*    03-06-1989  TS    PR-0022  NORM-TEXT, TRIM-VAL, CAST-NUM ADDED
000280*    04-06-1989  TS    PR-0023  STRIP-DIGITS, EXTR-CODE ADDED
000290*    06-06-1989  TS    PR-0024  PARSE-DATE + LEAP YEAR CHECK MOVED
000300*                               HERE FROM THE KTIM/DCARS00 CALENDAR
000310*                               BOX - SAME CHECK-DATE ARITHMETIC
000320*    09-06-1989  TS    PR-0025  STRIP-ZERO, SPLIT-SEG, SPLIT-REST
000330*    12-06-1989  TS    PR-0026  DUP-CHECK TABLE SCAN (LIKE THE OLD
000340*                               CONST FILE INDEX-CODE-3 BOX SCAN)
000350*    14-06-1989  TS    PR-0027  CHECK-ALLOW PRIORITY CODE TABLE
000360*    02-02-1991  TS    PR-0040  WIDEN DUP TABLE TO 4000 KEYS
000370*    11-09-1994  NP    PR-0058  FIX SPLIT-REST JOIN WHEN ONLY ONE
000380*                               TRAILING SEGMENT REMAINS
000390*    28-12-1998  NP    PR-0071  Y2K - CHECK-YMD ACCEPTS 4 DIGIT YEAR
000400*                               ONLY, NO CENTURY WINDOW GUESSING
000410*    19-01-1999  NP    PR-0072  Y2K - RETEST LEAP YEAR TABLE FOR 2000
000420*    22-02-1995  NP    PR-0060  EXTR-CODE NOW REJECTS A TRAILING
000430*                               HYPHEN (WS-IX = 100 CASE) INSTEAD OF
000440*                               TRYING TO READ PAST THE FIELD
000450*    09-08-1996  NP    PR-0065  SPLIT-SEG/SPLIT-REST TABLE RAISED
000460*                               FROM 4 TO 6 SEGMENTS - HELP DESK ADDED
000470*                               A FOURTH CATEGORY LEVEL
000480*    07-08-2003  GK    PR-0090  COMMENT CLEAN UP, NO LOGIC CHANGE
000490*    15-03-2011  GK    PR-0114  RAISE OUT-TEXT TO 100 BYTES FOR THE
000500*                               LONGER CATEGORY-REST JOIN
000510*    04-09-2012  RS    PR-0121  STRIP-ZERO WAS TESTING XF-IN-TEXT
000520*                               NUMERIC OVER THE WHOLE 100-BYTE PARM
000530*                               AREA INSTEAD OF THE REAL VALUE LENGTH
000540*                               - TRAILING BLANKS FAILED THE CLASS
000550*                               TEST SO A LEADING ZERO NEVER CAME OFF
000560*                               THE TICKET ID. NOW USES FIND-LAST-CHAR
000570*                               FIRST, SAME AS CAST-NUM
000580*    18-09-2012  RS    PR-0122  CHECK-YMD CENTURY RULE (DIVISIBLE BY
000590*                               100 BUT NOT BY 400) WAS WRITTEN AS A
000600*                               BARE IN-LINE (YY/100*100)=YY TEST -
000610*                               NO TRUNCATION TARGET, SO IT NEVER
000620*                               FIRED AND 1900/2100 CAME BACK LEAP.
000630*                               REWRITTEN WITH DIVIDE ... REMAINDER,
000640*                               SAME IDIOM AS THE DIV-BY-4 TEST ABOVE
000650*    18-09-2012  RS    PR-0122  PARAGRAPH BANNERS REWORDED - SOME
000660*                               READ LIKE THE HELP DESK'S OWN SPEC
000670*                               DOCUMENT RATHER THAN THIS SHOP'S SHORT
000680*                               HAND, FLAGGED ON THE PR-0121 REVIEW
000690*    ===============================================================
000700*
000710        ENVIRONMENT DIVISION.
000720        CONFIGURATION SECTION.
000730        SOURCE-COMPUTER. IBM-AT.
000740        OBJECT-COMPUTER. IBM-AT.
000750        SPECIAL-NAMES.
000760            C01 IS TOP-OF-FORM.
000770        INPUT-OUTPUT SECTION.
000780        FILE-CONTROL.
000790*
000800        DATA DIVISION.
000810        FILE SECTION.
000820*
000830        WORKING-STORAGE SECTION.
000840*
000850*    -------------------------------------------------------------
000860*    77-LEVEL SINGLETON CONTROLS - SAME HOUSE STYLE AS THE OLD
000870*    CONST01/PELAG SCREEN BOXES (CHR-CH ETC), JUST NO SCREEN LEFT.
000880*    -------------------------------------------------------------
000890*    WS-LEN IS NOT USED IN THIS PROGRAM ANY MORE - LEFT DECLARED
000900*    SINCE EXTR-CODE AND OTHERS STILL REFER TO IT IN OLDER COPIES
000910*    OF THIS PARAGRAPH KEPT AS BACKUP LISTINGS IN THE PROGRAM LIBRARY.
000920        77  WS-LEN              PIC S9(4) COMP.
000930*    WS-IX / WS-JX - THE TWO GENERAL PURPOSE SCAN SUBSCRIPTS SHARED
000940*    BY EVERY PARAGRAPH IN THE PROGRAM. NEITHER ONE IS PRESERVED
000950*    ACROSS A PERFORM OF A DIFFERENT PARAGRAPH, SO DO NOT ASSUME A
000960*    VALUE LEFT OVER FROM ONE RULE SURVIVES INTO THE NEXT.
000970        77  WS-IX               PIC S9(4) COMP.
000980        77  WS-JX               PIC S9(4) COMP.
000990*    WS-OUTP - DOUBLES AS "REAL LENGTH JUST COMPUTED" (FIND-LAST-CHAR)
001000*    AND AS "NEXT OUTPUT POSITION" (COLLAPSE-BLANKS, FIND-OUT-END).
001010        77  WS-OUTP             PIC S9(4) COMP.
001020*    WS-DIGIT - ONE-BYTE SCRATCH FOR LIFTING A SINGLE DIGIT CHARACTER
001030*    OUT OF WS-CHAR AND TREATING IT AS A NUMBER IN EXTR-CODE-LOOP.
001040        77  WS-DIGIT            PIC 9.
001050        77  WS-BLNK-SW          PIC X VALUE "N".
001060            88 WS-LAST-WAS-BLNK    VALUE "Y".
001070*
001080*    -------------------------------------------------------------
001090*    WS-WORK-VAR / WS-WORK-CHARS - THE ONE WORKING COPY OF WHATEVER
001100*    TEXT IS BEING CLEANED. EVERY RULE PARAGRAPH MOVES ITS OWN INPUT
001110*    INTO WS-WORK-TEXT FIRST, THEN SCANS IT CHARACTER BY CHARACTER
001120*    THROUGH THE WS-CHAR REDEFINITION BELOW RATHER THAN SUBSCRIPTING
001130*    XF-IN-TEXT DIRECTLY - ONE HABIT, USED EVERYWHERE IN THIS BOX.
001140*    -------------------------------------------------------------
001150        01  WS-WORK-VAR.
001160            02 WS-WORK-TEXT     PIC X(100).
001170            02 WS-WORK-OUT      PIC X(100).
001180            02 FILLER           PIC X(08).
001190        01  WS-WORK-CHARS REDEFINES WS-WORK-VAR.
001200            02 WS-CHAR          PIC X OCCURS 100 TIMES.
001210            02 FILLER           PIC X(108).
001220*
001230*    -------------------------------------------------------------
001240*    DATE-CHECK WORK AREA - LIFTED FROM KTIM.CBL / DCARS00.CBL
001250*    GET-DAY-NAME / CHECK-DATE, RESTATED FOR THE TICKET TIMESTAMP.
001260*    -------------------------------------------------------------
001270        01  WS-DATE-VAR.
001280            02 WS-YY            PIC 9(4).
001290*                FOUR-DIGIT YEAR, STRAIGHT OFF THE TIMESTAMP -
001300*                PR-0071/0072 Y2K FIX DROPPED THE OLD TWO-DIGIT
001310*                WS-YY AND THE CENTURY-WINDOW GUESS THAT WENT WITH IT.
001320            02 WS-MM            PIC 99.
001330            02 WS-DD            PIC 99.
001340            02 WS-HH            PIC 99.
001350            02 WS-MN            PIC 99.
001360            02 WS-LEAP-Y        PIC 9.
001370*                REMAINDER OF YY / 4 - ZERO MEANS A CANDIDATE LEAP
001380*                YEAR, SUBJECT TO THE CENTURY EXCEPTION BELOW.
001390            02 WS-CENT-REM      PIC 9(4).
001400*                THROWAWAY QUOTIENT FOR ALL THREE DIVIDE STATEMENTS
001410*                IN CHECK-YMD - NOBODY CARES HOW MANY WHOLE 4S, 100S
001420*                OR 400S FIT IN THE YEAR, ONLY THE REMAINDER MATTERS.
001430            02 WS-100-REM       PIC 99.
001440*                REMAINDER OF YY / 100 - ZERO MEANS A CENTURY YEAR
001450*                (1900, 2000, 2100 ...), WHICH IS NOT LEAP UNLESS ...
001460            02 WS-400-REM       PIC 999.
001470*                ... REMAINDER OF YY / 400 IS ALSO ZERO. PR-0122 ADDED
001480*                THESE TWO FIELDS SO THE CENTURY TEST COULD USE A REAL
001490*                DIVIDE ... REMAINDER INSTEAD OF AN IN-LINE (YY/100*100)
001500*                EXPRESSION THAT NEVER ACTUALLY TRUNCATED.
001510            02 FILLER           PIC X(02).
001520        01  WS-DATE-OK-VAR.
001530            02 WS-DATE-OK-SW    PIC X VALUE "N".
001540               88 WS-DATE-IS-OK    VALUE "Y".
001550            02 FILLER           PIC X(09).
001560*
001570*    -------------------------------------------------------------
001580*    WS-MONTH-LEN-LIT / WS-MONTH-LEN-TAB - DAYS-IN-MONTH TABLE, JAN
001590*    THROUGH DEC, KEYED IN AS ONE 24-BYTE LITERAL AND READ BACK OUT
001600*    THROUGH THE OCCURS 12 REDEFINITION (WS-DIM (1) = 31, ETC).
001610*    FEBRUARY'S ENTRY (WS-DIM (2) = 28) IS OVERWRITTEN AT RUN TIME BY
001620*    CHECK-YMD WHENEVER THE YEAR TURNS OUT TO BE A LEAP YEAR.
001630*    -------------------------------------------------------------
001640        01  WS-MONTH-LEN-LIT.
001650            02 FILLER           PIC X(24) VALUE
001660               "312831303130313130313031".
001670        01  WS-MONTH-LEN-TAB REDEFINES WS-MONTH-LEN-LIT.
001680            02 WS-DIM           PIC 99 OCCURS 12 TIMES.
001690*
001700*    -------------------------------------------------------------
001710*    PRIORITY CODE TABLE - REPLACES THE OLD CONST FILE (TYPE-CODE /
001720*    TYPE-DESCR INDEXED RECORD) - ALLOWED VALUES ARE NOW COMPILED
001730*    IN, THE CLEANING JOB DOES NOT MAINTAIN A CODE FILE ANY MORE.
001740*    -------------------------------------------------------------
001750        01  WS-PRI-LIT.
001760*             THE FOUR VALUES THE HELP DESK PRIORITY FIELD IS ALLOWED
001770*             TO HOLD, LOWEST TO HIGHEST, PADDED TO THE SAME 10 BYTES
001780*             CLN-PRIORITY USES ON THE OUTPUT RECORD.
001790            02 FILLER           PIC X(10) VALUE "baja      ".
001800            02 FILLER           PIC X(10) VALUE "media     ".
001810            02 FILLER           PIC X(10) VALUE "alta      ".
001820            02 FILLER           PIC X(10) VALUE "critica   ".
001830        01  WS-PRI-TAB REDEFINES WS-PRI-LIT.
001840            02 WS-PRI-CODE      PIC X(10) OCCURS 4 TIMES.
001850*
001860*    WS-OTRO-LIT - WHAT CHECK-ALLOW SUBSTITUTES WHEN THE INCOMING
001870*    PRIORITY CODE IS NOT ONE OF THE FOUR ABOVE. THE HELP DESK ASKED
001880*    FOR A VALUE THAT SORTS AND PRINTS SENSIBLY RATHER THAN BLANKING
001890*    OUT A BAD PRIORITY CODE ENTIRELY.
001900        77  WS-OTRO-LIT         PIC X(10) VALUE "otro      ".
001910*
001920*    -------------------------------------------------------------
001930*    DUPLICATE KEY SCAN TABLE - SAME SHAPE AS THE OLD CONST01
001940*    INDEX-CODE-3 BOX (READ-NEXT / MOVE-TO-TABLE / ADD-1 / GO-TO
001950*    SCAN LOOP), HELD HERE SO ONE TABLE SERVES THE WHOLE RUN.
001960*    -------------------------------------------------------------
001970        01  WS-DUP-CTL.
001980            02 WS-DUP-CNT       PIC S9(4) COMP VALUE 0.
001990*                HOW MANY SLOTS OF WS-DUP-KEY-TAB ARE IN USE SO FAR
002000*                THIS RUN - RESETS ONLY WHEN THE PROGRAM IS RELOADED,
002010*                NOT ON EACH CALL, SINCE THE WHOLE POINT IS TO
002020*                REMEMBER EVERY TICKET ID SEEN SINCE THE JOB STARTED.
002030            02 FILLER           PIC X(10).
002040        01  WS-DUP-KEY-TAB.
002050            02 WS-DUP-KEY       OCCURS 4000 TIMES PIC X(10).
002060*                4000 SLOTS COVERS A FULL DAY'S TICKET VOLUME WITH
002070*                ROOM TO SPARE - PR-0040 RAISED THIS FROM THE ORIGINAL
002080*                500 WHEN THE HELP DESK WENT TO ROUND-THE-CLOCK SHIFTS.
002090            02 FILLER           PIC X(04).
002100*
002110        01  WS-SEG-CTL.
002120            02 WS-SEG-CNT       PIC S9(4) COMP VALUE 0.
002130*                HOW MANY CATEGORY-PATH SEGMENTS PARSE-CAT FOUND ON
002140*                THE CURRENT CALL - GOOD FOR THIS CALL ONLY, REBUILT
002150*                FROM SCRATCH EVERY TIME SPLIT-SEG/SPLIT-REST RUN.
002160            02 FILLER           PIC X(10).
002170        01  WS-SEG-TAB.
002180            02 WS-SEG           OCCURS 6 TIMES PIC X(20).
002190            02 FILLER           PIC X(04).
002200*
002210*    -------------------------------------------------------------
002220*    LINKAGE SECTION - ONE SHARED PARM AREA FOR ALL 11 FUNCTIONS.
002230*    THE CALLER (TICKET00 / TOKEN00) CLEARS THIS WHOLE AREA TO
002240*    SPACES, LOADS XF-FUNCTION AND WHICHEVER XF-IN- FIELDS THAT
002250*    FUNCTION NEEDS, CALLS "TRANSF00", AND READS BACK XF-OUT-TEXT /
002260*    XF-OUT-NUM / XF-OUT-FLAG. NOT EVERY FUNCTION USES EVERY IN/OUT
002270*    FIELD - SEE THE RULE BANNER ON EACH PARAGRAPH BELOW.
002280*    -------------------------------------------------------------
002290        LINKAGE SECTION.
002300        01  XF-PARM-AREA.
002310            02 XF-FUNCTION       PIC 99.
002320*             FUNCTION CODE - ONE DIGIT PER CLEANING RULE, IN THE
002330*             SAME ORDER THE HELP DESK NUMBERED THE RULES.
002340               88 XF-NORM-TEXT       VALUE 01.
002350*                01 - LOWER-CASE, ACCENT-FOLD, BLANK-SQUEEZE (DESC)
002360               88 XF-STRIP-DIGITS    VALUE 02.
002370*                02 - BLANK OUT DIGIT RUNS (DESC, SECOND PASS)
002380               88 XF-EXTR-CODE       VALUE 03.
002390*                03 - PULL THE AGENT CODE NUMBER OFF AGENT-RAW
002400               88 XF-PARSE-DATE      VALUE 04.
002410*                04 - VALIDATE/REFORMAT THE CREATED-AT TIMESTAMP
002420               88 XF-TRIM-VAL        VALUE 05.
002430*                05 - PLAIN TRIM, USED ON SEVERAL RAW FIELDS
002440               88 XF-CAST-NUM        VALUE 06.
002450*                06 - TEXT-TO-INTEGER CAST FOR SLA-HOURS
002460               88 XF-STRIP-ZERO      VALUE 07.
002470*                07 - DROP LEADING ZEROS OFF THE TICKET ID
002480               88 XF-SPLIT-SEG       VALUE 08.
002490*                08 - PICK ONE CATEGORY-PATH SEGMENT BY POSITION
002500               88 XF-SPLIT-REST      VALUE 09.
002510*                09 - REJOIN CATEGORY-PATH FROM A GIVEN SEGMENT ON
002520               88 XF-DUP-CHECK       VALUE 10.
002530*                10 - HAVE WE SEEN THIS TICKET ID ALREADY THIS RUN
002540               88 XF-CHECK-ALLOW     VALUE 11.
002550*                11 - IS THE PRIORITY CODE ON THE ALLOWED LIST
002560            02 XF-IN-TEXT        PIC X(100).
002570*             MAIN TEXT-IN ARGUMENT - THE VALUE TO BE CLEANED, OR
002580*             (FOR SPLIT-SEG/SPLIT-REST) THE WHOLE CATEGORY STRING.
002590            02 XF-IN-DELIM       PIC X.
002600*             DELIMITER CHARACTER - ONLY SPLIT-SEG/SPLIT-REST LOOK
002610*             AT THIS (THE CATEGORY PATH USES ">" BETWEEN LEVELS).
002620            02 XF-IN-INDEX       PIC S9(4) COMP.
002630*             ZERO-BASED SEGMENT NUMBER - ONLY SPLIT-SEG/SPLIT-REST.
002640            02 XF-OUT-TEXT       PIC X(100).
002650*             MAIN TEXT-OUT RESULT. XFORM-MAIN BLANKS THIS BEFORE
002660*             EVERY CALL SO A FUNCTION THAT BAILS OUT EARLY STILL
002670*             HANDS BACK SPACES RATHER THAN STALE DATA.
002680            02 XF-OUT-NUM        PIC S9(9) COMP.
002690*             NUMERIC-OUT RESULT - EXTR-CODE AND CAST-NUM ONLY.
002700            02 XF-OUT-FLAG       PIC X.
002710*             Y/N FLAG-OUT RESULT - MEANING CHANGES BY FUNCTION (SEE
002720*             EACH RULE BANNER); XFORM-MAIN DEFAULTS IT TO "N".
002730            02 FILLER            PIC X(20).
002740*             PAD TO A ROUND 128-BYTE PARM AREA, ROOM FOR A 12TH
002750*             AND 13TH FUNCTION ARGUMENT IF THE HELP DESK EVER ASKS.
002760*
002770*    ===================================================================
002780*    PROCEDURE DIVISION
002790*    XFORM-MAIN IS THE ONLY ENTRY POINT. IT CLEARS THE OUT-FIELDS SO A
002800*    FUNCTION THAT EXITS EARLY (BAD DATA, BLANK INPUT) STILL RETURNS
002810*    SANE DEFAULTS, THEN PICKS ONE RULE PARAGRAPH OFF XF-FUNCTION AND
002820*    FALLS STRAIGHT BACK OUT ON GOBACK - NO FILES, NO SCREENS, NOTHING
002830*    HELD ACROSS CALLS EXCEPT THE DUP-CHECK TABLE AND THE SEGMENT TABLE.
002840*    ===================================================================
002850        XFORM-MAIN.
002860            MOVE SPACES TO XF-OUT-TEXT.
002870            MOVE 0 TO XF-OUT-NUM.
002880            MOVE "N" TO XF-OUT-FLAG.
002890            EVALUATE TRUE
002900*                RULE 1 - SEE THE BANNER ON NORM-TEXT BELOW
002910               WHEN XF-NORM-TEXT
002920                    PERFORM NORM-TEXT THRU NORM-TEXT-2
002930*                RULE 2 - SEE THE BANNER ON STRIP-DIGITS BELOW
002940               WHEN XF-STRIP-DIGITS
002950                    PERFORM STRIP-DIGITS THRU STRIP-DIGITS-2
002960*                RULE 3 - SEE THE BANNER ON EXTR-CODE BELOW
002970               WHEN XF-EXTR-CODE
002980                    PERFORM EXTR-CODE THRU EXTR-CODE-2
002990*                RULE 4 - SEE THE BANNER ON PARSE-DATE BELOW
003000               WHEN XF-PARSE-DATE
003010                    PERFORM PARSE-DATE THRU PARSE-DATE-2
003020*                RULE 5 - SEE THE BANNER ON TRIM-VAL BELOW
003030               WHEN XF-TRIM-VAL
003040                    PERFORM TRIM-VAL THRU TRIM-VAL-2
003050*                RULE 6 - SEE THE BANNER ON CAST-NUM BELOW
003060               WHEN XF-CAST-NUM
003070                    PERFORM CAST-NUM THRU CAST-NUM-2
003080*                RULE 7 - SEE THE BANNER ON STRIP-ZERO BELOW
003090               WHEN XF-STRIP-ZERO
003100                    PERFORM STRIP-ZERO THRU STRIP-ZERO-2
003110*                RULE 8 - SEE THE BANNER ON SPLIT-SEG BELOW
003120               WHEN XF-SPLIT-SEG
003130                    PERFORM SPLIT-SEG THRU SPLIT-SEG-2
003140*                RULE 9 - SEE THE BANNER ON SPLIT-REST BELOW
003150               WHEN XF-SPLIT-REST
003160                    PERFORM SPLIT-REST THRU SPLIT-REST-2
003170*                RULE 11 - SEE THE BANNER ON DUP-CHECK BELOW
003180               WHEN XF-DUP-CHECK
003190                    PERFORM DUP-CHECK THRU DUP-CHECK-2
003200*                RULE 12 - SEE THE BANNER ON CHECK-ALLOW BELOW
003210               WHEN XF-CHECK-ALLOW
003220                    PERFORM CHECK-ALLOW THRU CHECK-ALLOW-2
003230*                AN UNKNOWN FUNCTION CODE IS NOT AN ERROR HERE -
003240*                XF-OUT-TEXT/NUM/FLAG ARE ALREADY DEFAULTED ABOVE.
003250               WHEN OTHER
003260                    CONTINUE
003270            END-EVALUATE.
003280            GOBACK.
003290*
003300*    ===============================================================
003310*    RULE 1 - GENERAL TEXT CLEAN-UP : TRIM THE ENDS, SQUEEZE RUNS OF
003320*    BLANKS DOWN TO ONE, FOLD TO LOWER CASE, AND FLATTEN THE SPANISH
003330*    ACCENT SET TO PLAIN LETTERS.
003340*    ===============================================================
003350        NORM-TEXT.
003360            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
003370*    ACCENTED LETTERS KEYED AS CODE-PAGE HEX, ONE BYTE EACH - THE
003380*    SCREEN ON THIS BOX NEVER COULD TYPE AN ACUTE ACCENT DIRECTLY.
003390            INSPECT WS-WORK-TEXT CONVERTING
003400                X"B590D6E0E99AA5" TO "AEIOUUN".
003410            INSPECT WS-WORK-TEXT CONVERTING
003420                X"A082A1A2A381A4" TO "aeiouun".
003430            INSPECT WS-WORK-TEXT CONVERTING
003440                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
003450                "abcdefghijklmnopqrstuvwxyz".
003460            PERFORM COLLAPSE-BLANKS.
003470            MOVE WS-WORK-OUT TO XF-OUT-TEXT.
003480        NORM-TEXT-2.
003490            EXIT.
003500*
003510*    ===============================================================
003520*    RULE 2 - DIGIT STRIP : BLANK OUT EVERY RUN OF DECIMAL DIGITS IN
003530*    THE TEXT, THEN RE-COLLAPSE THE BLANKS AND TRIM THE ENDS AGAIN.
003540*    ===============================================================
003550        STRIP-DIGITS.
003560            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
003570*    BLANK OUT EVERY DIGIT, LETTER BY LETTER, THEN CLOSE UP THE GAPS
003580*    THE BLANKING LEAVES BEHIND - SAME TWO-STEP PATTERN NORM-TEXT
003590*    USES FOR THE ACCENT FOLD/CASE FOLD ABOVE.
003600            PERFORM BLANK-DIGIT-ONE VARYING WS-IX FROM 1 BY 1
003610                    UNTIL WS-IX > 100.
003620            PERFORM COLLAPSE-BLANKS.
003630            MOVE WS-WORK-OUT TO XF-OUT-TEXT.
003640        STRIP-DIGITS-2.
003650            EXIT.
003660*
003670*    BLANK-DIGIT-ONE - ONE CHARACTER POSITION OF THE DIGIT-STRIP LOOP
003680*    ABOVE. A SINGLE-CHARACTER PIC X "IS NUMERIC" TEST IS TRUE FOR
003690*    "0"-"9" ONLY, SO THIS BLANKS EVERY DIGIT AND LEAVES LETTERS,
003700*    HYPHENS AND PUNCTUATION EXACTLY AS THEY CAME IN.
003710        BLANK-DIGIT-ONE.
003720            IF WS-CHAR (WS-IX) IS NUMERIC
003730               MOVE SPACE TO WS-CHAR (WS-IX)
003740            END-IF.
003750*
003760*    ===============================================================
003770*    RULE 3 - CODE NUMBER PICK-OFF : THE AGENT CODE COMES IN AS
003780*    PREFIX-DIGITS. FIND THE FIRST HYPHEN AND LIFT OUT THE DIGITS
003790*    RIGHT OF IT AS AN INTEGER.
003800*    ===============================================================
003810        EXTR-CODE.
003820            MOVE 0 TO XF-OUT-NUM.
003830            MOVE "N" TO XF-OUT-FLAG.
003840            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
003850*    WS-IX = 0 MEANS "NO HYPHEN FOUND YET" GOING INTO THE SCAN BELOW.
003860            MOVE 0 TO WS-IX.
003870            PERFORM FIND-HYPHEN-ONE VARYING WS-JX FROM 1 BY 1
003880                    UNTIL WS-JX > 100.
003890*    NO HYPHEN AT ALL, OR THE HYPHEN IS THE VERY LAST CHARACTER OF
003900*    THE 100-BYTE FIELD (NOTHING CAN FOLLOW IT) - EITHER WAY THERE IS
003910*    NO CODE NUMBER TO PULL OUT.
003920            IF WS-IX = 0 OR WS-IX = 100
003930               GO TO EXTR-CODE-2
003940            END-IF.
003950            ADD 1 TO WS-IX.
003960            IF WS-CHAR (WS-IX) NOT NUMERIC
003970               GO TO EXTR-CODE-2
003980            END-IF.
003990            MOVE "Y" TO XF-OUT-FLAG.
004000*    EXTR-CODE-LOOP - WALKS THE DIGIT RUN RIGHT OF THE HYPHEN ONE
004010*    CHARACTER AT A TIME, BUILDING XF-OUT-NUM BY THE OLD SHIFT-AND-ADD
004020*    METHOD (MULTIPLY THE RUNNING TOTAL BY 10, ADD THE NEW DIGIT) -
004030*    NO FUNCTION NUMVAL IN THIS COMPILER.
004040        EXTR-CODE-LOOP.
004050            IF WS-IX > 100 OR WS-CHAR (WS-IX) NOT NUMERIC
004060               GO TO EXTR-CODE-2
004070            END-IF.
004080            MOVE WS-CHAR (WS-IX) TO WS-DIGIT.
004090            COMPUTE XF-OUT-NUM = (XF-OUT-NUM * 10) + WS-DIGIT.
004100            ADD 1 TO WS-IX.
004110            GO TO EXTR-CODE-LOOP.
004120        EXTR-CODE-2.
004130            EXIT.
004140*
004150*    FIND-HYPHEN-ONE - ONE CHARACTER POSITION OF THE HYPHEN SCAN IN
004160*    EXTR-CODE. WS-IX STAYS ZERO UNTIL THE FIRST HYPHEN IS SEEN, THEN
004170*    LATCHES TO ITS POSITION - THE "AND" GUARD MAKES SURE A SECOND
004180*    HYPHEN FURTHER ALONG THE STRING DOES NOT OVERWRITE THE FIRST.
004190        FIND-HYPHEN-ONE.
004200            IF WS-IX = 0 AND WS-CHAR (WS-JX) = "-"
004210               MOVE WS-JX TO WS-IX
004220            END-IF.
004230*
004240*    ===============================================================
004250*    RULE 4 - TIMESTAMP CLEAN-UP : PARSE THE "YYYY-MM-DD HH:MM" THE
004260*    RAW EXTRACT CARRIES, VALIDATE IT, AND RE-EMIT IT AS
004270*    "YYYY-MM-DD HH:MM:SS" WITH SECONDS FORCED TO 00. A BLANK OR BAD
004280*    TIMESTAMP COMES BACK BLANK - THIS BOX NEVER ABENDS THE RUN.
004290*    ===============================================================
004300        PARSE-DATE.
004310*    A BLANK TIMESTAMP IS NOT AN ERROR - SOME OLDER TICKETS NEVER HAD
004320*    ONE CAPTURED - IT JUST COMES BACK BLANK.
004330            MOVE SPACES TO XF-OUT-TEXT.
004340            IF XF-IN-TEXT = SPACES
004350               GO TO PARSE-DATE-2
004360            END-IF.
004370*    THE SEPARATOR POSITIONS MUST BE EXACTLY "-", "-", " " AND ":" FOR
004380*    THE FIXED "YYYY-MM-DD HH:MM" SHAPE - ANYTHING ELSE MEANS THE
004390*    EXTRACT FIELD IS GARBLED AND THE WHOLE VALUE IS REJECTED.
004400            IF XF-IN-TEXT (5:1) NOT = "-" OR
004410               XF-IN-TEXT (8:1) NOT = "-" OR
004420               XF-IN-TEXT (11:1) NOT = " " OR
004430               XF-IN-TEXT (14:1) NOT = ":"
004440                  GO TO PARSE-DATE-2
004450            END-IF.
004460*    EVERY DATE/TIME COMPONENT MUST BE ALL DIGITS BEFORE IT IS SAFE TO
004470*    MOVE INTO A NUMERIC PICTURE FIELD - A SPACE OR LETTER IN ANY OF
004480*    THESE FIVE SLOTS WOULD MOVE IN AS GARBAGE OTHERWISE.
004490            IF XF-IN-TEXT (1:4)  NOT NUMERIC OR
004500               XF-IN-TEXT (6:2)  NOT NUMERIC OR
004510               XF-IN-TEXT (9:2)  NOT NUMERIC OR
004520               XF-IN-TEXT (12:2) NOT NUMERIC OR
004530               XF-IN-TEXT (15:2) NOT NUMERIC
004540                  GO TO PARSE-DATE-2
004550            END-IF.
004560            MOVE XF-IN-TEXT (1:4)  TO WS-YY.
004570            MOVE XF-IN-TEXT (6:2)  TO WS-MM.
004580            MOVE XF-IN-TEXT (9:2)  TO WS-DD.
004590            MOVE XF-IN-TEXT (12:2) TO WS-HH.
004600            MOVE XF-IN-TEXT (15:2) TO WS-MN.
004610            PERFORM CHECK-YMD THRU CHECK-YMD-2.
004620            IF NOT WS-DATE-IS-OK
004630               GO TO PARSE-DATE-2
004640            END-IF.
004650*    THE FIRST 16 BYTES OF THE INPUT ARE ALREADY IN THE RIGHT SHAPE -
004660*    ONLY THE SECONDS NEED TO BE ADDED ON, ALWAYS FORCED TO ":00"
004670*    SINCE THE SOURCE EXTRACT NEVER CARRIES SECONDS TO BEGIN WITH.
004680            MOVE XF-IN-TEXT (1:16) TO XF-OUT-TEXT (1:16).
004690            MOVE ":00" TO XF-OUT-TEXT (17:3).
004700        PARSE-DATE-2.
004710            EXIT.
004720*
004730*    CHECK-YMD - SAME LEAP-YEAR TEST AS THE OLD CALENDAR BOX
004740*    (GET-DAY-NAME / CHECK-DATE) IN KTIM.CBL / DCARS00.CBL, MINUS
004750*    THE DAY-OF-WEEK ARITHMETIC WHICH THE TICKET JOB DOES NOT NEED.
004760        CHECK-YMD.
004770            MOVE "N" TO WS-DATE-OK-SW.
004780            IF WS-MM < 1 OR WS-MM > 12
004790               GO TO CHECK-YMD-2
004800            END-IF.
004810            IF WS-HH > 23 OR WS-MN > 59
004820               GO TO CHECK-YMD-2
004830            END-IF.
004840*    DIVISIBLE BY 4 IS THE FIRST LEAP-YEAR TEST - A ZERO REMAINDER
004850*    MEANS "CANDIDATE LEAP YEAR", SUBJECT TO THE CENTURY RULE BELOW.
004860            DIVIDE WS-YY BY 4 GIVING WS-CENT-REM REMAINDER WS-LEAP-Y.
004870            IF WS-LEAP-Y NOT = 0
004880               MOVE 28 TO WS-DIM (2)
004890            ELSE
004900*    DIVISIBLE BY 4 - NOW CHECK THE CENTURY EXCEPTION: DIVISIBLE BY
004910*    100 BUT NOT BY 400 MEANS NOT LEAP AFTER ALL (1900, 2100, ...);
004920*    DIVISIBLE BY 400 IS LEAP REGARDLESS (2000, 2400, ...).
004930               DIVIDE WS-YY BY 100 GIVING WS-CENT-REM
004940                      REMAINDER WS-100-REM.
004950               DIVIDE WS-YY BY 400 GIVING WS-CENT-REM
004960                      REMAINDER WS-400-REM.
004970               IF WS-100-REM = 0 AND WS-400-REM NOT = 0
004980                  MOVE 28 TO WS-DIM (2)
004990               ELSE
005000                  MOVE 29 TO WS-DIM (2)
005010               END-IF
005020            END-IF.
005030*    WITH FEBRUARY'S TABLE ENTRY NOW SETTLED, THE DAY-OF-MONTH RANGE
005040*    CHECK IS A PLAIN TABLE LOOK-UP BY WS-MM.
005050            IF WS-DD < 1 OR WS-DD > WS-DIM (WS-MM)
005060               GO TO CHECK-YMD-2
005070            END-IF.
005080            MOVE "Y" TO WS-DATE-OK-SW.
005090        CHECK-YMD-2.
005100            EXIT.
005110*
005120*    ===============================================================
005130*    RULE 5 - TRIM : LEADING / TRAILING BLANKS ONLY.
005140*    ===============================================================
005150        TRIM-VAL.
005160            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
005170*    FIND-LAST-CHAR GIVES THE TRAILING TRIM POINT (WS-OUTP) FOR FREE;
005180*    AN ALL-BLANK FIELD COMES BACK WS-OUTP = 0 AND IS LEFT BLANK.
005190            PERFORM FIND-LAST-CHAR.
005200            IF WS-OUTP = 0
005210               MOVE SPACES TO XF-OUT-TEXT
005220               GO TO TRIM-VAL-2
005230            END-IF.
005240*    NOW WALK FORWARD FROM POSITION 1 FOR THE LEADING TRIM POINT.
005250            MOVE 1 TO WS-IX.
005260            PERFORM SKIP-LEAD-ONE VARYING WS-IX FROM 1 BY 1
005270                    UNTIL WS-IX > WS-OUTP OR WS-CHAR (WS-IX) NOT = SPACE.
005280            MOVE SPACES TO XF-OUT-TEXT.
005290            MOVE XF-IN-TEXT (WS-IX:WS-OUTP - WS-IX + 1) TO
005300                 XF-OUT-TEXT (1:WS-OUTP - WS-IX + 1).
005310        TRIM-VAL-2.
005320            EXIT.
005330*
005340*    SKIP-LEAD-ONE - EMPTY PARAGRAPH. THE PERFORM ... VARYING ... UNTIL
005350*    ON THE CALL SIDE DOES ALL THE WORK OF STEPPING WS-IX PAST THE
005360*    LEADING BLANKS; THIS BODY ONLY EXISTS SO THE LOOP HAS A
005370*    PARAGRAPH NAME TO PERFORM, SAME TRICK AS SCAN-STEP BELOW.
005380        SKIP-LEAD-ONE.
005390            CONTINUE.
005400*
005410*    ===============================================================
005420*    RULE 6 - NUMERIC CAST : TEXT TO INTEGER. ANYTHING THAT WON'T
005430*    PARSE AS A WHOLE NUMBER COMES BACK ZERO RATHER THAN ABENDING.
005440*    ===============================================================
005450        CAST-NUM.
005460*    XF-OUT-NUM STARTS AT ZERO SO ANY EARLY EXIT BELOW LEAVES A SAFE
005470*    NUMERIC RESULT RATHER THAN WHATEVER WAS LEFT OVER FROM A PRIOR
005480*    CALL - THIS AREA IS REUSED ACROSS EVERY CALL INTO THE PROGRAM.
005490            MOVE 0 TO XF-OUT-NUM.
005500            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
005510            PERFORM FIND-LAST-CHAR.
005520            IF WS-OUTP = 0
005530               GO TO CAST-NUM-2
005540            END-IF.
005550*    TEST ONLY THE REAL CONTENT (1:WS-OUTP), NOT THE WHOLE 100-BYTE
005560*    FIELD - TRAILING BLANKS WOULD OTHERWISE FAIL THE NUMERIC TEST
005570*    EVERY TIME AND THIS PARAGRAPH WOULD NEVER CAST ANYTHING.
005580            IF XF-IN-TEXT (1:WS-OUTP) NOT NUMERIC
005590               GO TO CAST-NUM-2
005600            END-IF.
005610            MOVE XF-IN-TEXT (1:WS-OUTP) TO XF-OUT-NUM.
005620        CAST-NUM-2.
005630            EXIT.
005640*
005650*    ===============================================================
005660*    RULE 7 - LEADING ZERO STRIP : ONLY TOUCHES AN ALL-DIGIT VALUE.
005670*    AN ALL-ZERO VALUE COMES BACK AS A SINGLE "0"; ANYTHING WITH A
005680*    NON-DIGIT IN IT PASSES THROUGH UNCHANGED.
005690*    11-09-1994 NP PR-0059 - LENGTH MUST COME FROM FIND-LAST-CHAR,
005700*    NOT A NUMERIC TEST ON THE WHOLE 100-BYTE PARM AREA - THE
005710*    TRAILING BLANKS THE CALLER LEAVES PAST THE REAL VALUE FAIL THE
005720*    NUMERIC CLASS TEST AND THIS BOX WAS FALLING THROUGH ON EVERY
005730*    CALL. SAME FIX AS CAST-NUM ABOVE.
005740*    ===============================================================
005750        STRIP-ZERO.
005760            MOVE XF-IN-TEXT TO XF-OUT-TEXT.
005770            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
005780            PERFORM FIND-LAST-CHAR.
005790            IF WS-OUTP = 0
005800               GO TO STRIP-ZERO-2
005810            END-IF.
005820            IF XF-IN-TEXT (1:WS-OUTP) NOT NUMERIC
005830               GO TO STRIP-ZERO-2
005840            END-IF.
005850            PERFORM SKIP-ZERO-ONE VARYING WS-IX FROM 1 BY 1
005860                    UNTIL WS-IX > WS-OUTP OR WS-CHAR (WS-IX) NOT = "0".
005870*    WS-IX RAN PAST THE LAST DIGIT WITHOUT FINDING A NON-ZERO - THE
005880*    WHOLE VALUE WAS NOTHING BUT ZEROS, SO COME BACK WITH A SINGLE "0"
005890*    RATHER THAN AN EMPTY FIELD.
005900            IF WS-IX > WS-OUTP
005910               MOVE SPACES TO XF-OUT-TEXT
005920               MOVE "0" TO XF-OUT-TEXT (1:1)
005930               GO TO STRIP-ZERO-2
005940            END-IF.
005950*    WS-IX NOW POINTS AT THE FIRST NON-ZERO DIGIT - EVERYTHING FROM
005960*    THERE TO THE END OF THE REAL VALUE IS THE STRIPPED RESULT.
005970            MOVE SPACES TO XF-OUT-TEXT.
005980            MOVE XF-IN-TEXT (WS-IX:WS-OUTP - WS-IX + 1) TO
005990                 XF-OUT-TEXT (1:WS-OUTP - WS-IX + 1).
006000        STRIP-ZERO-2.
006010            EXIT.
006020*
006030*    SKIP-ZERO-ONE - EMPTY PARAGRAPH, SAME PURPOSE AS SKIP-LEAD-ONE
006040*    ABOVE, ONLY HERE THE VARYING LOOP IS STEPPING PAST LEADING "0"
006050*    CHARACTERS INSTEAD OF LEADING BLANKS.
006060        SKIP-ZERO-ONE.
006070            CONTINUE.
006080*
006090*    ===============================================================
006100*    RULE 8 / 9 - CATEGORY PATH SPLIT : BREAK THE CATEGORY STRING ON
006110*    ITS DELIMITER AND HAND BACK ONE SEGMENT BY POSITION, OR (SPLIT-
006120*    REST BELOW) EVERYTHING FROM A GIVEN POSITION ON, REJOINED.
006130*    PARSE-CAT BUILDS THE SEGMENT TABLE ONCE PER CALL, SAME SHAPE AS
006140*    THE OLD CONST01 INDEX-CODE-3 TABLE-BUILD LOOP.
006150*    ===============================================================
006160        SPLIT-SEG.
006170            PERFORM PARSE-CAT THRU PARSE-CAT-END.
006180*    XF-IN-INDEX IS ZERO-BASED FROM THE CALLER'S SIDE; WS-SEG-TAB IS
006190*    ONE-BASED, SO THE LOOK-UP BELOW ADDS 1. A NEGATIVE INDEX OR ONE
006200*    PAST THE LAST SEGMENT FOUND IS OUT OF RANGE - FLAG "N", BLANK.
006210            IF XF-IN-INDEX < 0 OR XF-IN-INDEX + 1 > WS-SEG-CNT
006220               MOVE SPACES TO XF-OUT-TEXT
006230               MOVE "N" TO XF-OUT-FLAG
006240               GO TO SPLIT-SEG-2
006250            END-IF.
006260            MOVE SPACES TO XF-OUT-TEXT.
006270            MOVE WS-SEG (XF-IN-INDEX + 1) TO XF-OUT-TEXT (1:20).
006280            MOVE "Y" TO XF-OUT-FLAG.
006290        SPLIT-SEG-2.
006300            EXIT.
006310*
006320        SPLIT-REST.
006330            PERFORM PARSE-CAT THRU PARSE-CAT-END.
006340            MOVE SPACES TO XF-OUT-TEXT.
006350*    SAME ZERO-BASED/ONE-BASED OFFSET AS SPLIT-SEG ABOVE - IF THE
006360*    STARTING INDEX IS AT OR PAST THE LAST SEGMENT THERE IS NOTHING
006370*    TO REJOIN.
006380            IF WS-SEG-CNT NOT > XF-IN-INDEX
006390               MOVE "N" TO XF-OUT-FLAG
006400               GO TO SPLIT-REST-2
006410            END-IF.
006420            MOVE "Y" TO XF-OUT-FLAG.
006430            MOVE WS-SEG (XF-IN-INDEX + 1) TO XF-OUT-TEXT (1:20).
006440            MOVE XF-IN-INDEX TO WS-IX.
006450        SPLIT-REST-LOOP.
006460            ADD 1 TO WS-IX.
006470            IF WS-IX + 1 > WS-SEG-CNT
006480               GO TO SPLIT-REST-2
006490            END-IF.
006500            PERFORM FIND-OUT-END.
006510            MOVE " > " TO XF-OUT-TEXT (WS-OUTP + 1:3).
006520            MOVE WS-SEG (WS-IX + 1) TO XF-OUT-TEXT (WS-OUTP + 4:20).
006530*    BACK TO THE TOP FOR THE NEXT SEGMENT, IF ANY ARE LEFT.
006540            GO TO SPLIT-REST-LOOP.
006550        SPLIT-REST-2.
006560            EXIT.
006570*
006580*    -------------------------------------------------------------
006590*    PARSE-CAT - SHARED BY SPLIT-SEG AND SPLIT-REST. BREAKS
006600*    XF-IN-TEXT ON XF-IN-DELIM INTO WS-SEG-TAB, ONE TRIMMED 20-BYTE
006610*    ENTRY PER SEGMENT, UP TO 6 SEGMENTS (WS-SEG-CNT). RUNS FRESH ON
006620*    EVERY CALL - NOTHING IS CACHED BETWEEN CALLS, THE CATEGORY PATH
006630*    IS SHORT ENOUGH THAT RE-PARSING IT EVERY TIME COSTS NOTHING.
006640*    -------------------------------------------------------------
006650        PARSE-CAT.
006660            MOVE 0 TO WS-SEG-CNT.
006670            MOVE SPACES TO WS-SEG-TAB.
006680            MOVE XF-IN-TEXT TO WS-WORK-TEXT.
006690            MOVE 1 TO WS-IX.
006700            MOVE 1 TO WS-JX.
006710*    PARSE-CAT-LOOP - ONE PASS PER CHARACTER OF THE INPUT. WS-IX MARKS
006720*    THE START OF THE SEGMENT CURRENTLY BEING SCANNED; WHEN THE SCAN
006730*    HITS THE DELIMITER (OR RUNS OFF THE END OF THE 100-BYTE FIELD)
006740*    THE SEGMENT FROM WS-IX UP TO WS-JX IS CLOSED OFF, TRIMMED AND
006750*    COLLAPSED, AND FILED INTO THE NEXT WS-SEG-TAB SLOT.
006760        PARSE-CAT-LOOP.
006770            IF WS-JX > 100
006780               GO TO PARSE-CAT-END
006790            END-IF.
006800            IF WS-CHAR (WS-JX) = XF-IN-DELIM OR WS-JX = 100
006810               ADD 1 TO WS-SEG-CNT
006820               IF WS-SEG-CNT < 7
006830                  MOVE SPACES TO WS-WORK-TEXT
006840                  IF WS-JX > WS-IX
006850                     MOVE XF-IN-TEXT (WS-IX:WS-JX - WS-IX) TO
006860                          WS-WORK-TEXT
006870                  END-IF
006880                  PERFORM COLLAPSE-BLANKS
006890                  MOVE WS-WORK-OUT (1:20) TO WS-SEG (WS-SEG-CNT)
006900               END-IF
006910               MOVE WS-JX TO WS-IX
006920               ADD 1 TO WS-IX
006930            END-IF.
006940            ADD 1 TO WS-JX.
006950            GO TO PARSE-CAT-LOOP.
006960        PARSE-CAT-END.
006970            EXIT.
006980*
006990*    ===============================================================
007000*    RULE 11 - DUPLICATE TICKET-ID CHECK AGAINST THE KEYS SEEN SO FAR
007010*    THIS RUN. THE CANONICAL RUN MODE IS "MARK"; "DROP" MODE IS
007020*    SELECTED BY THE CALLER (TICKET00) OFF THE RETURNED FLAG, SO THIS
007030*    BOX ALWAYS COMPUTES THE SAME MARK ANSWER EITHER WAY.
007040*    ===============================================================
007050        DUP-CHECK.
007060            MOVE "N" TO XF-OUT-FLAG.
007070            IF XF-IN-TEXT = SPACES
007080               GO TO DUP-CHECK-2
007090            END-IF.
007100*    STRAIGHT LINEAR SCAN OF EVERY KEY SEEN SO FAR - NOT SORTED, NOT
007110*    INDEXED, JUST A TABLE WALK. 4000 ENTRIES IS SMALL ENOUGH THAT THE
007120*    SCAN COST NEVER SHOWED UP IN A RUN-TIME COMPLAINT.
007130            PERFORM SCAN-STEP VARYING WS-IX FROM 1 BY 1
007140                    UNTIL WS-IX > WS-DUP-CNT OR
007150                          WS-DUP-KEY (WS-IX) = XF-IN-TEXT (1:10).
007160            IF WS-IX <= WS-DUP-CNT
007170*                FOUND IT ALREADY IN THE TABLE - THIS IS A REPEAT
007180*                TICKET ID, FLAG IT AND LEAVE THE TABLE UNCHANGED.
007190               MOVE "Y" TO XF-OUT-FLAG
007200               GO TO DUP-CHECK-2
007210            END-IF.
007220*    FIRST TIME THIS KEY HAS BEEN SEEN - FILE IT AWAY SO THE NEXT
007230*    CALL WITH THE SAME ID WILL MATCH ABOVE. IF THE TABLE IS FULL
007240*    (SHOULD NEVER HAPPEN AT NORMAL VOLUMES) THE KEY IS SIMPLY NOT
007250*    REMEMBERED RATHER THAN ABENDING THE RUN.
007260            IF WS-DUP-CNT < 4000
007270               ADD 1 TO WS-DUP-CNT
007280               MOVE XF-IN-TEXT (1:10) TO WS-DUP-KEY (WS-DUP-CNT)
007290            END-IF.
007300        DUP-CHECK-2.
007310            EXIT.
007320*
007330*    ===============================================================
007340*    RULE 12 - ALLOWED PRIORITY CODE CHECK AGAINST THE FOUR-ENTRY
007350*    PRIORITY TABLE BELOW. A BLANK INPUT IS LEFT ALONE AND NOT
007360*    COUNTED; TICKET00 DOES THE NOT-COUNTED PART BY CHECKING
007370*    XF-OUT-FLAG.
007380*    ===============================================================
007390        CHECK-ALLOW.
007400*    DEFAULT THE OUTPUT TO THE INPUT UNCHANGED - ONLY OVERWRITTEN
007410*    BELOW IF THE CODE TURNS OUT NOT TO BE ON THE ALLOWED LIST.
007420            MOVE SPACES TO XF-OUT-TEXT.
007430            MOVE XF-IN-TEXT (1:10) TO XF-OUT-TEXT (1:10).
007440            MOVE "N" TO XF-OUT-FLAG.
007450            IF XF-IN-TEXT (1:10) = SPACES
007460               GO TO CHECK-ALLOW-2
007470            END-IF.
007480*    SCAN THE FOUR-ENTRY PRIORITY TABLE FOR AN EXACT MATCH.
007490            PERFORM SCAN-STEP VARYING WS-IX FROM 1 BY 1
007500                    UNTIL WS-IX > 4 OR
007510                          WS-PRI-CODE (WS-IX) = XF-IN-TEXT (1:10).
007520            IF WS-IX > 4
007530*                RAN OFF THE END OF THE TABLE WITHOUT A MATCH - THE
007540*                CODE IS NOT ONE OF THE FOUR ALLOWED VALUES, SO
007550*                SUBSTITUTE WS-OTRO-LIT AND FLAG IT FOR TICKET00'S
007560*                REJECT/ADJUST COUNTER.
007570               MOVE WS-OTRO-LIT TO XF-OUT-TEXT (1:10)
007580               MOVE "Y" TO XF-OUT-FLAG
007590            END-IF.
007600        CHECK-ALLOW-2.
007610            EXIT.
007620*
007630*    ===================================================================
007640*    SHARED HELPERS - USED BY MORE THAN ONE RULE ABOVE, KEPT TOGETHER
007650*    AT THE BOTTOM OF THE PROGRAM THE WAY THE OLD CONST01/PELAG BOXES
007660*    KEPT THEIR COMMON SCREEN-EDIT ROUTINES BELOW THE MAIN LOGIC.
007670*    ===================================================================
007680*    SCAN-STEP - EMPTY PARAGRAPH PERFORMED BY EVERY VARYING ... UNTIL
007690*    SCAN LOOP IN THIS PROGRAM (FIND-LAST-CHAR, FIND-OUT-END, DUP-CHECK,
007700*    CHECK-ALLOW). THE LOOP CONTROL LIVES ENTIRELY IN THE PERFORM
007710*    HEADER, SO THE PARAGRAPH BODY HAS NOTHING LEFT TO DO.
007720        SCAN-STEP.
007730            CONTINUE.
007740*
007750*    COLLAPSE-BLANKS / COLLAPSE-ONE - SQUEEZE ANY RUN OF TWO OR MORE
007760*    BLANKS IN WS-WORK-TEXT DOWN TO A SINGLE BLANK, BUILDING THE
007770*    RESULT INTO WS-WORK-OUT, THEN TRIM ONE LEADING AND ONE TRAILING
007780*    BLANK LEFT OVER FROM THE SQUEEZE. USED BY NORM-TEXT, STRIP-DIGITS
007790*    AND PARSE-CAT - ANYWHERE BLANKING OUT PART OF THE TEXT WOULD
007800*    OTHERWISE LEAVE A GAP WIDER THAN ONE SPACE.
007810        COLLAPSE-BLANKS.
007820            MOVE SPACES TO WS-WORK-OUT.
007830            MOVE 0 TO WS-OUTP.
007840            MOVE "Y" TO WS-BLNK-SW.
007850            PERFORM COLLAPSE-ONE VARYING WS-IX FROM 1 BY 1
007860                    UNTIL WS-IX > 100.
007870            IF WS-OUTP > 0 AND WS-WORK-OUT (WS-OUTP:1) = SPACE
007880               SUBTRACT 1 FROM WS-OUTP
007890            END-IF.
007900            IF WS-OUTP > 0 AND WS-WORK-OUT (1:1) = SPACE
007910               MOVE WS-WORK-OUT (2:99) TO WS-WORK-OUT (1:99)
007920               SUBTRACT 1 FROM WS-OUTP
007930            END-IF.
007940*
007950*    COLLAPSE-ONE - ONE CHARACTER OF THE SQUEEZE LOOP. WS-BLNK-SW
007960*    REMEMBERS WHETHER THE PREVIOUS CHARACTER WRITTEN OUT WAS A
007970*    BLANK, SO A RUN OF BLANKS WRITES ONLY ITS FIRST CHARACTER.
007980        COLLAPSE-ONE.
007990            IF WS-CHAR (WS-IX) = SPACE
008000               IF NOT WS-LAST-WAS-BLNK
008010                  ADD 1 TO WS-OUTP
008020                  MOVE SPACE TO WS-WORK-OUT (WS-OUTP:1)
008030               END-IF
008040               MOVE "Y" TO WS-BLNK-SW
008050            ELSE
008060               ADD 1 TO WS-OUTP
008070               MOVE WS-CHAR (WS-IX) TO WS-WORK-OUT (WS-OUTP:1)
008080               MOVE "N" TO WS-BLNK-SW
008090            END-IF.
008100*
008110*    FIND-LAST-CHAR - BACKWARD SCAN OF WS-WORK-TEXT (VIA THE
008120*    WS-CHAR REDEFINITION) FOR THE LAST NON-BLANK POSITION, RETURNED
008130*    IN WS-OUTP. A WHOLLY BLANK FIELD COMES BACK WS-OUTP = 0. THIS IS
008140*    THE "REAL LENGTH" ROUTINE - TRIM-VAL, CAST-NUM AND STRIP-ZERO ALL
008150*    CALL IT BEFORE DOING ANY NUMERIC CLASS TEST, SO THEY NEVER TEST
008160*    THE TRAILING SPACES A CALLER LEAVES PAST THE ACTUAL VALUE.
008170        FIND-LAST-CHAR.
008180            MOVE 100 TO WS-JX.
008190            PERFORM SCAN-STEP VARYING WS-JX FROM 100 BY -1
008200                    UNTIL WS-JX = 0 OR WS-CHAR (WS-JX) NOT = SPACE.
008210            MOVE WS-JX TO WS-OUTP.
008220*
008230*    FIND-OUT-END - SAME BACKWARD SCAN AS FIND-LAST-CHAR, EXCEPT IT
008240*    SCANS XF-OUT-TEXT (THE RESULT FIELD BEING BUILT) RATHER THAN
008250*    WS-WORK-TEXT, SO SPLIT-REST-LOOP CAN FIND WHERE TO APPEND THE
008260*    NEXT " > SEGMENT" WITHOUT OVERWRITING WHAT IT WROTE SO FAR.
008270        FIND-OUT-END.
008280            PERFORM SCAN-STEP VARYING WS-OUTP FROM 100 BY -1
008290                    UNTIL WS-OUTP = 0 OR
008300                          XF-OUT-TEXT (WS-OUTP:1) NOT = SPACE.
