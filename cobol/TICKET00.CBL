000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.  TICKET00.
000120        AUTHOR.      TEMERZIDIS STAVROS.
000130        INSTALLATION. SYSOP.
000140        DATE-WRITTEN. 08-11-1987.
000150        DATE-COMPILED.
000160        SECURITY.    UNCLASSIFIED.
000170*
000180*    ===============================================================
000190*    CHANGE LOG
000200*    ===============================================================
000210*    DATE        BY    REQ-NO   DESCRIPTION
000220*    ----------  ----  -------  --------------------------------
000230*    08-11-1987  TS    PR-0002  ORIGINAL WRITE-UP (MENU DRIVER FOR
000240*                               THE PROPERTY FILES)
000250*    16-06-1989  TS    PR-0028  REWRITTEN AS THE TICKET EXTRACT
000260*                               CLEANING BATCH - NO SCREEN, NO
000270*                               MENU, SEQUENTIAL READ/WRITE ONLY
000280*    16-06-1989  TS    PR-0028  RAW-TICKET-REC / CLN-TICKET-REC LAID
000290*                               OUT, CALL TO TRANSF00 ADDED
000300*    20-06-1989  TS    PR-0029  DUP-CHECK + ALLOWED-PRIORITY CALLS
000310*                               WIRED IN, CONTROL TOTALS AT TELOS-1
000320*    02-02-1991  TS    PR-0041  ADD WS-MODE-SW SO OPERATIONS CAN
000330*                               SWITCH DUP HANDLING TO "DROP" MODE
000340*                               WITHOUT A RECOMPILE OF TRANSF00
000350*    11-09-1994  NP    PR-0059  DESCRIPTION CHAIN NOW NORMALIZES
000360*                               BEFORE STRIPPING DIGIT RUNS (WAS
000370*                               BACKWARDS, LEFT ACCENTS ON DIGITS)
000380*    28-12-1998  NP    PR-0071  Y2K - SEE TRANSF00 CHANGE LOG
000390*    07-08-2003  GK    PR-0090  COMMENT CLEAN UP, NO LOGIC CHANGE
000400*    12-04-2005  GK    PR-0095  CLN-CAT-REST WIDENED 20 -> 40 BYTES TO
000410*                               MATCH THE TRANSF00 SPLIT-REST CHANGE
000420*    04-09-2012  RS    PR-0121  NO CHANGE HERE - LISTED SO THE DUP-
000430*                               CHECK/STRIP-ZERO FIX IN TRANSF00 HAS A
000440*                               CROSS-REFERENCE FROM THE CALLING SIDE
000450*    ===============================================================
000460*
000470        ENVIRONMENT DIVISION.
000480        CONFIGURATION SECTION.
000490        SOURCE-COMPUTER. IBM-AT.
000500        OBJECT-COMPUTER. IBM-AT.
000510        SPECIAL-NAMES.
000520            C01 IS TOP-OF-FORM.
000530        INPUT-OUTPUT SECTION.
000540        FILE-CONTROL.
000550            SELECT RAW-TICKETS ASSIGN TO "TICKRAW"
000560                ORGANIZATION IS LINE SEQUENTIAL
000570                STATUS IS RAW-STAT.
000580*
000590            SELECT CLEAN-TICKETS ASSIGN TO "TICKCLN"
000600                ORGANIZATION IS LINE SEQUENTIAL
000610                STATUS IS CLN-STAT.
000620*
000630        DATA DIVISION.
000640        FILE SECTION.
000650*
000660*    -------------------------------------------------------------
000670*    RAW TICKET EXTRACT - ONE LINE PER RECORD, NO DELIMITERS, THE
000680*    FIELDS BELOW FILL THE WHOLE 220 BYTE RECORD EXACTLY SO THERE
000690*    IS NO ROOM FOR A TRAILING FILLER ON THIS ONE.
000700*    -------------------------------------------------------------
000710        FD  RAW-TICKETS.
000720        01  RAW-TICKET-REC.
000730            02 RAW-TICKET-ID    PIC X(10).
000740*                ZERO-PADDED TICKET NUMBER, AS THE HELP DESK EXTRACT
000750*                HANDS IT OVER - CLN-TICKET-ID STRIPS THE PADDING.
000760            02 RAW-CREATED-TS   PIC X(16).
000770*                "YYYY-MM-DD HH:MM", NO SECONDS - SEE PARSE-DATE IN
000780*                TRANSF00 FOR HOW THIS BECOMES AN ISO TIMESTAMP.
000790            02 RAW-STATUS       PIC X(12).
000800            02 RAW-PRIORITY     PIC X(10).
000810            02 RAW-CATEGORY     PIC X(60).
000820*                CATEGORY PATH, ">" BETWEEN LEVELS, UP TO SIX LEVELS
000830*                DEEP - SPLIT INTO CLN-CAT-L1/L2/REST BELOW.
000840            02 RAW-AGENT-CODE   PIC X(12).
000850*                "AGENT-#####" TEXT - THE NUMBER AFTER THE HYPHEN IS
000860*                ALL BUILD-CLN ACTUALLY KEEPS (CLN-AGENT-NUM).
000870            02 RAW-DESC         PIC X(100).
000880        01  RAW-TICKET-ALT REDEFINES RAW-TICKET-REC.
000890*                ALTERNATE VIEW OF THE CREATED-TIMESTAMP SPAN, KEPT
000900*                FROM THE ORIGINAL PR-0028 LAYOUT IN CASE A FUTURE
000910*                CHANGE NEEDS THE DATE AND TIME HALVES SEPARATELY
000920*                WITHOUT GOING THROUGH TRANSF00.
000930            02 FILLER            PIC X(10).
000940            02 RAW-CR-DATE-PART  PIC X(10).
000950            02 RAW-CR-SEP        PIC X(01).
000960            02 RAW-CR-TIME-PART  PIC X(05).
000970            02 FILLER            PIC X(194).
000980*
000990*    -------------------------------------------------------------
001000*    CLEANED TICKET OUTPUT - PER-FIELD DERIVATION IS DONE IN
001010*    BUILD-CLN BY CALLING TRANSF00; THIS FD IS THE RECEIVING AREA.
001020*    -------------------------------------------------------------
001030        FD  CLEAN-TICKETS.
001040        01  CLN-TICKET-REC.
001050            02 CLN-TICKET-ID    PIC X(10).
001060*                RAW-TICKET-ID WITH LEADING ZEROS STRIPPED (FUNCTION
001070*                07, STRIP-ZERO) - SEE PR-0121/PR-0122 ABOVE.
001080            02 CLN-CREATED-ISO  PIC X(19).
001090*                "YYYY-MM-DD HH:MM:SS", SECONDS FORCED TO "00".
001100            02 CLN-STATUS       PIC X(12).
001110            02 CLN-PRIORITY     PIC X(10).
001120*                ALLOWED-VALUE CHECKED AND FORCED TO "OTRO" IF NOT ON
001130*                THE FOUR-ENTRY LIST - SEE CALL-PRI BELOW.
001140            02 CLN-CAT-L1       PIC X(20).
001150            02 CLN-CAT-L2       PIC X(20).
001160            02 CLN-CAT-REST     PIC X(40).
001170*                EVERYTHING FROM CATEGORY LEVEL 3 ON, REJOINED WITH
001180*                " > " - WIDENED TO 40 BYTES UNDER PR-0095.
001190            02 CLN-AGENT-NUM    PIC 9(5).
001200            02 CLN-AGENT-FLAG   PIC X(1).
001210*                "Y" IF AN AGENT NUMBER WAS ACTUALLY FOUND, "N" IF
001220*                RAW-AGENT-CODE HAD NO HYPHEN-DIGITS TO PULL OUT.
001230            02 CLN-DESC         PIC X(100).
001240            02 CLN-DUP-FLAG     PIC X(1).
001250*                "Y" MEANS THIS TICKET ID WAS ALREADY SEEN THIS RUN -
001260*                ONLY MEANINGFUL IN "MARK" MODE, SEE CALL-DUP BELOW.
001270            02 FILLER           PIC X(11).
001280        01  CLN-TICKET-ALT REDEFINES CLN-TICKET-REC.
001290*                CHARACTER-AT-A-TIME VIEW OF THE WHOLE RECORD - NOT
001300*                SCANNED IN THIS PROGRAM TODAY, KEPT FOR SYMMETRY
001310*                WITH THE WS-CHAR REDEFINITIONS IN TRANSF00/TOKEN00.
001320            02 CLN-CHAR          PIC X OCCURS 249 TIMES.
001330*
001340        WORKING-STORAGE SECTION.
001350*
001360        77  RAW-STAT             PIC XX.
001370        77  CLN-STAT             PIC XX.
001380*
001390*    -------------------------------------------------------------
001400*    WS-MODE-VAR - PR-0041'S RUN-MODE SWITCH. "M" (MARK, THE SHIPPED
001410*    DEFAULT) WRITES EVERY RECORD AND FLAGS DUPLICATES; "D" (DROP)
001420*    SKIPS WRITING A DUPLICATE ENTIRELY. OPERATIONS SETS THIS WITH A
001430*    ONE-LINE UPSI/PARM CHANGE AT JCL LEVEL, NOT A RECOMPILE.
001440*    -------------------------------------------------------------
001450        01  WS-MODE-VAR.
001460            02 WS-MODE-SW        PIC X VALUE "M".
001470               88 WS-MODE-MARK      VALUE "M".
001480               88 WS-MODE-DROP      VALUE "D".
001490            02 WS-SKIP-SW        PIC X VALUE "N".
001500               88 WS-SKIP-REC        VALUE "Y".
001510            02 FILLER            PIC X(08).
001520*
001530*    WS-MODE-LIT/TAB - VALID MODE LETTERS, SCANNED IN OPEN-FILES SO
001540*    AN UNRECOGNIZED WS-MODE-SW (BAD PARM, TYPO AT THE JCL LEVEL)
001550*    FALLS SAFELY BACK TO "M" RATHER THAN RUNNING IN AN UNKNOWN MODE.
001560        01  WS-MODE-LIT.
001570            02 FILLER            PIC X(01) VALUE "M".
001580            02 FILLER            PIC X(01) VALUE "D".
001590        01  WS-MODE-TAB REDEFINES WS-MODE-LIT.
001600            02 WS-MODE-CODE      PIC X OCCURS 2 TIMES.
001610*
001620*    WS-CTL-COUNTERS - THE FOUR FIGURES SHOW-TOTALS DISPLAYS AT
001630*    TELOS-1. WS-OTRO-CNT COUNTS RECORDS FORCED TO "OTRO" BY CALL-PRI,
001640*    NOT RECORDS DROPPED ENTIRELY - NOTHING IN THIS BATCH EVER DROPS
001650*    A BAD-PRIORITY RECORD, IT ONLY RELABELS IT.
001660        01  WS-CTL-COUNTERS.
001670            02 WS-READ-CNT       PIC S9(7) COMP VALUE 0.
001680            02 WS-WRITE-CNT      PIC S9(7) COMP VALUE 0.
001690            02 WS-DUP-CNT        PIC S9(7) COMP VALUE 0.
001700            02 WS-OTRO-CNT       PIC S9(7) COMP VALUE 0.
001710            02 FILLER            PIC X(04).
001720*
001730        77  WS-IX                PIC S9(4) COMP.
001740*    WS-DESC-TEMP - HOLDS THE NORMALIZED DESCRIPTION BETWEEN THE TWO
001750*    BUILD-CLN CALLS (FUNCTION 01 THEN FUNCTION 02) SO THE DIGIT-
001760*    STRIP PASS RUNS ON ALREADY-LOWER-CASED, ACCENT-FOLDED TEXT -
001770*    PR-0059 FIXED THE ORDER OF THOSE TWO CALLS, THIS FIELD IS WHY
001780*    A TEMP AREA WAS NEEDED TO DO IT.
001790        77  WS-DESC-TEMP         PIC X(100).
001800*
001810*    -------------------------------------------------------------
001820*    WS-XF-PARM - THIS PROGRAM'S OWN COPY OF TRANSF00'S LINKAGE
001830*    PARM AREA, SAME SHAPE, SAME FIELD ORDER. EVERY CALL IN BUILD-CLN/
001840*    CALL-DUP/CALL-PRI CLEARS THIS WHOLE AREA TO SPACES FIRST - THAT
001850*    IS WHAT MAKES TRANSF00'S FIND-LAST-CHAR-BASED LENGTH COMPUTATION
001860*    NECESSARY ON THE CALLEE SIDE (SEE PR-0121 IN TRANSF00).
001870*    -------------------------------------------------------------
001880        01  WS-XF-PARM.
001890            02 WS-XF-FUNCTION    PIC 99.
001900            02 WS-XF-IN-TEXT     PIC X(100).
001910            02 WS-XF-IN-DELIM    PIC X.
001920            02 WS-XF-IN-INDEX    PIC S9(4) COMP.
001930            02 WS-XF-OUT-TEXT    PIC X(100).
001940            02 WS-XF-OUT-NUM     PIC S9(9) COMP.
001950            02 WS-XF-OUT-FLAG    PIC X.
001960            02 FILLER            PIC X(20).
001970*
001980        PROCEDURE DIVISION.
001990*
002000*    ===================================================================
002010*    BEGIN / MAIN-LOOP - THE WHOLE BATCH FLOW : READ ONE RAW TICKET,
002020*    RUN IT THROUGH BUILD-CLN/CALL-DUP/CALL-PRI, WRITE IT (UNLESS
002030*    "DROP" MODE SKIPPED IT), REPEAT UNTIL END OF FILE.
002040*    ===================================================================
002050        BEGIN.
002060            PERFORM OPEN-FILES.
002070            PERFORM READ-RAW.
002080        MAIN-LOOP.
002090            IF RAW-STAT = "10"
002100               GO TO TELOS-1
002110            END-IF.
002120            PERFORM BUILD-CLN.
002130            PERFORM CALL-DUP.
002140            PERFORM CALL-PRI.
002150            PERFORM WRITE-CLN THRU WRITE-CLN-2.
002160            PERFORM READ-RAW.
002170            GO TO MAIN-LOOP.
002180*
002190*    OPEN-FILES - VALIDATE WS-MODE-SW AGAINST THE TWO-ENTRY MODE
002200*    TABLE BEFORE ANYTHING ELSE RUNS, SO A BAD PARM CANNOT PUT THE
002210*    JOB INTO AN UNDEFINED RUN MODE PARTWAY THROUGH THE FILE.
002220        OPEN-FILES.
002230            IF WS-MODE-CODE (1) NOT = WS-MODE-SW AND
002240               WS-MODE-CODE (2) NOT = WS-MODE-SW
002250                  MOVE "M" TO WS-MODE-SW
002260            END-IF.
002270            MOVE 0 TO WS-READ-CNT WS-WRITE-CNT WS-DUP-CNT WS-OTRO-CNT.
002280            OPEN INPUT RAW-TICKETS.
002290            OPEN OUTPUT CLEAN-TICKETS.
002300*
002310*    READ-RAW - ONE SEQUENTIAL READ OF THE EXTRACT FILE. THE READ
002320*    COUNT ONLY ADVANCES ON A SUCCESSFUL READ, NEVER ON THE
002330*    END-OF-FILE RECORD ITSELF.
002340        READ-RAW.
002350            READ RAW-TICKETS
002360                AT END MOVE "10" TO RAW-STAT
002370                NOT AT END ADD 1 TO WS-READ-CNT
002380            END-READ.
002390*
002400*    ===================================================================
002410*    BUILD-CLN - BATCH FLOW STEP 2 : RUNS EVERY RAW FIELD THROUGH
002420*    TRANSF00 ONE FUNCTION CODE AT A TIME, BUILDING THE CLEAN RECORD
002430*    FIELD BY FIELD. WS-XF-PARM IS RE-SPACED BEFORE EACH CALL SO NO
002440*    STALE VALUE FROM THE PRIOR FIELD CAN LEAK THROUGH - TRANSF00
002450*    ONLY CLEARS WHAT IT OWNS, NOT THE WHOLE PARM AREA.
002460*    ===================================================================
002470        BUILD-CLN.
002480            MOVE SPACES TO CLN-TICKET-REC.
002490*
002500*    FUNCTION 07 - TICKET ID TRIM/UPPERCASE.
002510            MOVE SPACES TO WS-XF-PARM.
002520            MOVE 07 TO WS-XF-FUNCTION.
002530            MOVE RAW-TICKET-ID TO WS-XF-IN-TEXT (1:10).
002540            CALL "TRANSF00" USING WS-XF-PARM.
002550            MOVE WS-XF-OUT-TEXT (1:10) TO CLN-TICKET-ID.
002560*
002570*    FUNCTION 04 - TIMESTAMP RECAST TO ISO 8601 (PR-0065, SEE
002580*    TRANSF00 CHANGE LOG FOR THE TWO-DIGIT YEAR/CENTURY RULE).
002590            MOVE SPACES TO WS-XF-PARM.
002600            MOVE 04 TO WS-XF-FUNCTION.
002610            MOVE RAW-CREATED-TS TO WS-XF-IN-TEXT (1:16).
002620            CALL "TRANSF00" USING WS-XF-PARM.
002630            MOVE WS-XF-OUT-TEXT (1:19) TO CLN-CREATED-ISO.
002640*
002650*    FUNCTION 01 - PLAIN TRIM/UPPERCASE, NO RECODE. USED FOR ANY
002660*    FIELD THAT ONLY NEEDS WHITESPACE AND CASE CLEANED UP.
002670            MOVE SPACES TO WS-XF-PARM.
002680            MOVE 01 TO WS-XF-FUNCTION.
002690            MOVE RAW-STATUS TO WS-XF-IN-TEXT (1:12).
002700            CALL "TRANSF00" USING WS-XF-PARM.
002710            MOVE WS-XF-OUT-TEXT (1:12) TO CLN-STATUS.
002720*
002730*    PRIORITY GETS THE SAME FUNCTION 01 TRIM HERE; THE ALLOWED-
002740*    VALUES CHECK AGAINST THE OTRO LIST RUNS LATER, IN CALL-PRI.
002750            MOVE SPACES TO WS-XF-PARM.
002760            MOVE 01 TO WS-XF-FUNCTION.
002770            MOVE RAW-PRIORITY TO WS-XF-IN-TEXT (1:10).
002780            CALL "TRANSF00" USING WS-XF-PARM.
002790            MOVE WS-XF-OUT-TEXT (1:10) TO CLN-PRIORITY.
002800*
002810*    FUNCTION 08 - SPLIT THE ">" DELIMITED CATEGORY PATH AND RETURN
002820*    SEGMENT 0 (THE TOP-LEVEL CATEGORY). WS-XF-IN-INDEX PICKS WHICH
002830*    SEGMENT COMES BACK - SEE TRANSF00 SPLIT-SEG/SPLIT-REST.
002840            MOVE SPACES TO WS-XF-PARM.
002850            MOVE 08 TO WS-XF-FUNCTION.
002860            MOVE RAW-CATEGORY TO WS-XF-IN-TEXT (1:60).
002870            MOVE ">" TO WS-XF-IN-DELIM.
002880            MOVE 0 TO WS-XF-IN-INDEX.
002890            CALL "TRANSF00" USING WS-XF-PARM.
002900            MOVE WS-XF-OUT-TEXT (1:20) TO CLN-CAT-L1.
002910*
002920*    SAME FUNCTION 08 CALL, INDEX 1, FOR THE SECOND-LEVEL CATEGORY.
002930            MOVE SPACES TO WS-XF-PARM.
002940            MOVE 08 TO WS-XF-FUNCTION.
002950            MOVE RAW-CATEGORY TO WS-XF-IN-TEXT (1:60).
002960            MOVE ">" TO WS-XF-IN-DELIM.
002970            MOVE 1 TO WS-XF-IN-INDEX.
002980            CALL "TRANSF00" USING WS-XF-PARM.
002990            MOVE WS-XF-OUT-TEXT (1:20) TO CLN-CAT-L2.
003000*
003010*    FUNCTION 09 - "REST OF PATH" VARIANT, INDEX 2, RETURNS EVERY
003020*    SEGMENT FROM THE THIRD ONWARD JOINED BACK TOGETHER. CLN-CAT-
003030*    REST WAS WIDENED 20 -> 40 UNDER PR-0095 WHEN TRANSF00'S SPLIT-
003040*    REST WAS CHANGED TO RETURN THE FULL REMAINDER INSTEAD OF JUST
003050*    THE NEXT SEGMENT.
003060            MOVE SPACES TO WS-XF-PARM.
003070            MOVE 09 TO WS-XF-FUNCTION.
003080            MOVE RAW-CATEGORY TO WS-XF-IN-TEXT (1:60).
003090            MOVE ">" TO WS-XF-IN-DELIM.
003100            MOVE 2 TO WS-XF-IN-INDEX.
003110            CALL "TRANSF00" USING WS-XF-PARM.
003120            MOVE WS-XF-OUT-TEXT (1:40) TO CLN-CAT-REST.
003130*
003140*    FUNCTION 03 - AGENT CODE CAST TO NUMERIC. WS-XF-OUT-FLAG COMES
003150*    BACK "Y" WHEN THE RAW VALUE WAS NOT A CLEAN NUMBER, IN WHICH
003160*    CASE TRANSF00 HAS ALREADY ZEROED WS-XF-OUT-NUM FOR US.
003170            MOVE SPACES TO WS-XF-PARM.
003180            MOVE 03 TO WS-XF-FUNCTION.
003190            MOVE RAW-AGENT-CODE TO WS-XF-IN-TEXT (1:12).
003200            CALL "TRANSF00" USING WS-XF-PARM.
003210            MOVE WS-XF-OUT-NUM TO CLN-AGENT-NUM.
003220            MOVE WS-XF-OUT-FLAG TO CLN-AGENT-FLAG.
003230*
003240*    FUNCTION 01 TRIM FOLLOWED BY FUNCTION 02 (COLLAPSE INTERNAL
003250*    BLANKS) ON THE FREE-TEXT DESCRIPTION. TWO SEPARATE CALLS BECAUSE
003260*    TRANSF00 DOES ONE JOB PER FUNCTION CODE - WS-DESC-TEMP HOLDS THE
003270*    TRIMMED RESULT BETWEEN THE TWO CALLS (SEE ITS COMMENT ABOVE).
003280            MOVE SPACES TO WS-XF-PARM.
003290            MOVE 01 TO WS-XF-FUNCTION.
003300            MOVE RAW-DESC TO WS-XF-IN-TEXT.
003310            CALL "TRANSF00" USING WS-XF-PARM.
003320            MOVE WS-XF-OUT-TEXT TO WS-DESC-TEMP.
003330*
003340            MOVE SPACES TO WS-XF-PARM.
003350            MOVE 02 TO WS-XF-FUNCTION.
003360            MOVE WS-DESC-TEMP TO WS-XF-IN-TEXT.
003370            CALL "TRANSF00" USING WS-XF-PARM.
003380            MOVE WS-XF-OUT-TEXT TO CLN-DESC.
003390*
003400*    ===============================================================
003410*    CALL-DUP - BATCH FLOW STEP 3 : DUPLICATE HANDLING ON THE
003420*    CLEANED TICKET ID. "MARK" SETS CLN-DUP-FLAG; "DROP" SKIPS THE
003430*    WRITE INSTEAD (SELECTED BY WS-MODE-SW, SEE PR-0041 ABOVE).
003440*    ===============================================================
003450        CALL-DUP.
003460            MOVE "N" TO WS-SKIP-SW.
003470            MOVE SPACES TO WS-XF-PARM.
003480            MOVE 10 TO WS-XF-FUNCTION.
003490            MOVE CLN-TICKET-ID TO WS-XF-IN-TEXT (1:10).
003500            CALL "TRANSF00" USING WS-XF-PARM.
003510            IF WS-XF-OUT-FLAG = "Y"
003520               ADD 1 TO WS-DUP-CNT
003530               IF WS-MODE-DROP
003540                  MOVE "Y" TO WS-SKIP-SW
003550               ELSE
003560                  MOVE "Y" TO CLN-DUP-FLAG
003570               END-IF
003580            ELSE
003590               MOVE "N" TO CLN-DUP-FLAG
003600            END-IF.
003610*
003620*    ===============================================================
003630*    CALL-PRI - BATCH FLOW STEP 4 : ALLOWED-VALUES RULE ON THE
003640*    CLEANED PRIORITY CODE.
003650*    ===============================================================
003660        CALL-PRI.
003670            MOVE SPACES TO WS-XF-PARM.
003680            MOVE 11 TO WS-XF-FUNCTION.
003690            MOVE CLN-PRIORITY TO WS-XF-IN-TEXT (1:10).
003700            CALL "TRANSF00" USING WS-XF-PARM.
003710            IF WS-XF-OUT-FLAG = "Y"
003720               MOVE WS-XF-OUT-TEXT (1:10) TO CLN-PRIORITY
003730               ADD 1 TO WS-OTRO-CNT
003740            END-IF.
003750*
003760*    ===================================================================
003770*    WRITE-CLN - BATCH FLOW STEP 5 : WRITE THE CLEAN RECORD UNLESS
003780*    CALL-DUP SET WS-SKIP-SW (RUN MODE "D", SEE WS-MODE-VAR ABOVE).
003790*    WS-SKIP-REC IS AN 88 OVER WS-SKIP-SW DEFINED UP IN THE FLAGS
003800*    GROUP - DO NOT CONFUSE IT WITH THE CLN-DUP-FLAG OUTPUT BYTE.
003810*    ===================================================================
003820        WRITE-CLN.
003830            IF WS-SKIP-REC
003840               GO TO WRITE-CLN-2
003850            END-IF.
003860            WRITE CLN-TICKET-REC.
003870            ADD 1 TO WS-WRITE-CNT.
003880        WRITE-CLN-2.
003890            EXIT.
003900*
003910*    TELOS-1/TELOS-2 - END OF JOB. CLOSE BOTH FILES, PRINT THE
003920*    CONTROL TOTALS, THEN RETURN TO THE JCL STEP THAT CALLED US.
003930*    TELOS-2 IS A SEPARATE PARAGRAPH SO A FUTURE RETURN-CODE SET
003940*    CAN GO HERE WITHOUT DISTURBING THE GOBACK ITSELF.
003950        TELOS-1.
003960            CLOSE RAW-TICKETS.
003970            CLOSE CLEAN-TICKETS.
003980            PERFORM SHOW-TOTALS.
003990        TELOS-2.
004000            GOBACK.
004010*
004020*    SHOW-TOTALS - OPERATOR CONSOLE/JOB-LOG TOTALS. KEPT AS PLAIN
004030*    DISPLAY STATEMENTS, NOT A PRINTED REPORT, SINCE THIS RUN HAS NO
004040*    PRINT FILE OF ITS OWN (TOKEN00 IS THE REPORT PROGRAM IN THIS
004050*    SUITE).
004060        SHOW-TOTALS.
004070            DISPLAY "TICKET00 - CLEANER BATCH CONTROL TOTALS".
004080            DISPLAY "RECORDS READ ........: " WS-READ-CNT.
004090            DISPLAY "RECORDS WRITTEN......: " WS-WRITE-CNT.
004100            DISPLAY "DUPLICATES DETECTED..: " WS-DUP-CNT.
004110            DISPLAY "FORCED TO OTRO.......: " WS-OTRO-CNT.
