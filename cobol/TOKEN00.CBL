000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID.  TOKEN00.
000120        AUTHOR.      TEMERZIDIS STAVROS.
000130        INSTALLATION. SYSOP.
000140        DATE-WRITTEN. 14-02-1988.
000150        DATE-COMPILED.
000160        SECURITY.    UNCLASSIFIED.
000170*
000180*    ===============================================================
000190*    CHANGE LOG
000200*    ===============================================================
000210*    DATE        BY    REQ-NO   DESCRIPTION
000220*    ----------  ----  -------  --------------------------------
000230*    14-02-1988  TS    PR-0005  ORIGINAL WRITE-UP (CLIENT MASTER,
000240*                               AGORES-REC, SCREEN MAINTENANCE)
000250*    27-07-1990  TS    PR-0033  REWRITTEN AS THE TOKEN/COST REPORT -
000260*                               SCREEN AND INDEXED FILE DROPPED,
000270*                               RUNS STRAIGHT THROUGH A TABLE OF
000280*                               CONFIGURED TEXT FILES
000290*    27-07-1990  TS    PR-0033  WS-FILE-TAB / WS-PRICE-TAB BUILT,
000300*                               FIND-LEN AND COUNT-LINE ADDED
000310*    04-03-1992  TS    PR-0044  ADD THIRD MODEL COLUMN (WAS TWO) TO
000320*                               MATCH THE NEW COST SHEET FROM THE
000330*                               HELP DESK SECTION
000340*    19-11-1996  NP    PR-0062  COST NOW CARRIED 4 DECIMALS
000350*                               INTERNALLY, ROUNDED ONLY AT PRINT
000360*                               TIME - SEE CALC-COST / PRINT-DET
000370*    28-12-1998  NP    PR-0071  Y2K - SEE TRANSF00 CHANGE LOG
000380*    19-01-1999  NP    PR-0072  REPORT HEADER DATE RELABELLED, NO
000390*                               LOGIC CHANGE
000400*    07-08-2003  GK    PR-0090  COMMENT CLEAN UP, NO LOGIC CHANGE
000410*    22-05-2007  GK    PR-0101  THIRD CONFIGURED FILE SLOT (TOKFILE3)
000420*                               ADDED - WAS TWO FILES, SAME AS THE
000430*                               THIRD MODEL COLUMN FROM PR-0044
000440*    14-09-2012  RS    PR-0123  FIND-LEN WAS STRIPPING TRAILING
000450*                               BLANKS ONLY - A LINE WITH LEADING
000460*                               BLANKS WAS COMING OUT OVER-COUNTED ON
000470*                               TOKENS. ADDED THE FORWARD SCAN
000480*                               (WS-START) SO THE CEILING(LEN/4) IS
000490*                               TAKEN OVER THE FULLY TRIMMED LINE
000500*    18-09-2012  RS    PR-0123  PERFORM FIND-LEN CHANGED TO
000510*                               PERFORM ... THRU FIND-LEN-2 NOW THAT
000520*                               FIND-LEN ITSELF HAS AN INTERNAL GO TO
000530*                               FOR THE BLANK-LINE CASE
000540*    ===============================================================
000550*
000560        ENVIRONMENT DIVISION.
000570        CONFIGURATION SECTION.
000580        SOURCE-COMPUTER. IBM-AT.
000590        OBJECT-COMPUTER. IBM-AT.
000600        SPECIAL-NAMES.
000610            C01 IS TOP-OF-FORM.
000620        INPUT-OUTPUT SECTION.
000630        FILE-CONTROL.
000640            SELECT OPTIONAL TOKEN-TEXT ASSIGN RANDOM WS-CUR-FILE
000650                ORGANIZATION IS LINE SEQUENTIAL
000660                STATUS IS WS-STAT.
000670*
000680            SELECT TOKEN-REPORT ASSIGN TO "TOKRPT"
000690                ORGANIZATION IS LINE SEQUENTIAL
000700                STATUS IS RPT-STAT.
000710*
000720        DATA DIVISION.
000730        FILE SECTION.
000740*
000750*    -------------------------------------------------------------
000760*    ONE CONFIGURED TEXT FILE AT A TIME COMES THROUGH HERE - UP TO
000770*    200 BYTES OF FREE TEXT PER LINE, NO SLACK FOR A FILLER ON A
000780*    RECORD THAT IS ALL ONE FIELD.
000790*    -------------------------------------------------------------
000800        FD  TOKEN-TEXT.
000810        01  TOKEN-TEXT-REC      PIC X(200).
000820*
000830*    ONE PRINT LINE OF THE TOKEN/COST REPORT - ONE ROW PER CONFIGURED
000840*    FILE, PLUS A FINAL "TOTAL" ROW WRITTEN BY PRINT-TOT. THREE
000850*    TOKEN-COUNT/COST PAIRS ACROSS, ONE PER MODEL (A/B/C), LEFT OVER
000860*    FROM THE OLD THREE-MODEL COST SHEET LAYOUT (PR-0044/PR-0101).
000870        FD  TOKEN-REPORT.
000880        01  TOKEN-REPORT-LINE.
000890            02 TRL-FILE          PIC X(20).
000900            02 FILLER            PIC X(02).
000910            02 TRL-TOK-A         PIC Z(8)9.
000920            02 FILLER            PIC X(02).
000930            02 TRL-COST-A        PIC ZZ9.99.
000940            02 FILLER            PIC X(02).
000950            02 TRL-TOK-B         PIC Z(8)9.
000960            02 FILLER            PIC X(02).
000970            02 TRL-COST-B        PIC ZZ9.99.
000980            02 FILLER            PIC X(02).
000990            02 TRL-TOK-C         PIC Z(8)9.
001000            02 FILLER            PIC X(02).
001010            02 TRL-COST-C        PIC ZZ9.99.
001020            02 FILLER            PIC X(55).
001030*
001040        WORKING-STORAGE SECTION.
001050*
001060*    WS-STAT / RPT-STAT - THE TWO FILE-STATUS BYTES THIS PROGRAM
001070*    WATCHES. "00" IS NORMAL, "10" IS END-OF-FILE ON THE TEXT FILE -
001080*    ANY OTHER VALUE ON OPEN MEANS THE CONFIGURED FILE IS MISSING AND
001090*    PROCESS-FILE SKIPS STRAIGHT TO ITS COST/PRINT STEP WITH ZEROS.
001100        77  WS-STAT              PIC XX.
001110        77  RPT-STAT             PIC XX.
001120        77  WS-CUR-FILE          PIC X(8).
001130*
001140*    WS-FX - OUTER LOOP INDEX OVER THE CONFIGURED FILE TABLE.
001150        77  WS-FX                PIC S9(4) COMP.
001160*    WS-LEN - LAST NON-BLANK POSITION OF THE CURRENT LINE.
001170        77  WS-LEN               PIC S9(4) COMP.
001180*    WS-START - FIRST NON-BLANK POSITION OF THE CURRENT LINE. ADDED
001190*    UNDER PR-0123 SO THE TOKEN COUNT IGNORES LEADING BLANKS THE SAME
001200*    WAY IT ALREADY IGNORED TRAILING ONES.
001210        77  WS-START             PIC S9(4) COMP.
001220*    WS-TOK - TOKEN COUNT FOR THE ONE LINE JUST SCANNED, ADDED INTO
001230*    ALL THREE MODEL COLUMNS SINCE THE SAME TEXT IS PRICED THREE WAYS.
001240        77  WS-TOK               PIC S9(9) COMP.
001250*
001260*    -------------------------------------------------------------
001270*    ONE LINE FROM THE CURRENT TEXT FILE, AND A CHARACTER-BY-
001280*    CHARACTER VIEW OF IT SO WE CAN SCAN BACKWARD FOR THE LAST
001290*    NON-BLANK POSITION (SAME IDIOM AS TRANSF00 FIND-LAST-CHAR).
001300*    -------------------------------------------------------------
001310        01  WS-LINE-VAR.
001320            02 WS-LINE           PIC X(200).
001330        01  WS-LINE-CHARS REDEFINES WS-LINE-VAR.
001340            02 WS-CHAR           PIC X OCCURS 200 TIMES.
001350*
001360*    -------------------------------------------------------------
001370*    CONFIGURED INPUT FILES - COMPILED IN, NO DIRECTORY SCAN (THE
001380*    HELP DESK SECTION GIVES US THE NAMES AT SYSTEM BUILD TIME).
001390*    -------------------------------------------------------------
001400        01  WS-FILE-LIT.
001410            02 FILLER             PIC X(08) VALUE "TOKFILE1".
001420            02 FILLER             PIC X(08) VALUE "TOKFILE2".
001430            02 FILLER             PIC X(08) VALUE "TOKFILE3".
001440        01  WS-FILE-TAB REDEFINES WS-FILE-LIT.
001450            02 WS-FILE-NAM        PIC X(08) OCCURS 3 TIMES.
001460*    WS-FILE-CNT - HOW MANY OF THE THREE SLOTS ABOVE ARE ACTUALLY
001470*    WIRED UP. RAISE THIS (AND ADD A FILLER LINE ABOVE) THE DAY A
001480*    FOURTH CONFIGURED FILE SHOWS UP - DO NOT JUST CHANGE THE OCCURS.
001490        77  WS-FILE-CNT           PIC S9(4) COMP VALUE 3.
001500*
001510*    -------------------------------------------------------------
001520*    PER-1000-TOKEN PRICE, USD, ONE ENTRY PER MODEL - MODEL A IS
001530*    THE HELP DESK'S PRIMARY VENDOR RATE, B AND C SHARE THE RATE
001540*    BILLED BY THE TWO SECONDARY VENDORS.
001550*    -------------------------------------------------------------
001560        01  WS-PRICE-LIT.
001570            02 WS-PRICE-A         PIC 9V9999 VALUE 0.0050.
001580            02 WS-PRICE-B         PIC 9V9999 VALUE 0.0030.
001590            02 WS-PRICE-C         PIC 9V9999 VALUE 0.0030.
001600*    WS-PRICE-TAB IS DECLARED BUT WS-PRICE-ENT IS NOT ACTUALLY
001610*    SUBSCRIPTED ANYWHERE IN THIS PROGRAM - CALC-COST ADDRESSES
001620*    WS-PRICE-A/B/C BY NAME. LEFT IN PLACE IN CASE A FUTURE CHANGE
001630*    WANTS TO LOOP OVER THE PRICE TABLE THE SAME WAY WS-FILE-TAB DOES.
001640        01  WS-PRICE-TAB REDEFINES WS-PRICE-LIT.
001650            02 WS-PRICE-ENT       PIC 9V9999 OCCURS 3 TIMES.
001660*
001670*    TOKENS COUNTED FOR THE ONE FILE CURRENTLY BEING READ - RESET TO
001680*    ZERO AT THE TOP OF PROCESS-FILE, ROLLED INTO WS-TOT-TOKENS BELOW
001690*    ONCE THE FILE IS FULLY READ.
001700        01  WS-FILE-TOKENS.
001710            02 WS-FTOK-A          PIC S9(9) COMP VALUE 0.
001720            02 WS-FTOK-B          PIC S9(9) COMP VALUE 0.
001730            02 WS-FTOK-C          PIC S9(9) COMP VALUE 0.
001740*
001750*    GRAND TOTAL TOKENS ACROSS ALL CONFIGURED FILES - PRINTED ON THE
001760*    FINAL "TOTAL" LINE OF THE REPORT BY PRINT-TOT.
001770        01  WS-TOT-TOKENS.
001780            02 WS-TTOK-A          PIC S9(9) COMP VALUE 0.
001790            02 WS-TTOK-B          PIC S9(9) COMP VALUE 0.
001800            02 WS-TTOK-C          PIC S9(9) COMP VALUE 0.
001810*
001820*    COST FOR THE ONE FILE CURRENTLY BEING READ, CARRIED AT 4 DECIMAL
001830*    PLACES (PR-0062) SO THE PER-FILE ROUNDING ERROR DOES NOT BUILD UP
001840*    ACROSS MANY FILES BEFORE IT REACHES THE GRAND TOTAL BELOW.
001850        01  WS-FILE-COST.
001860            02 WS-FCOST-A         PIC 9(5)V9999 VALUE 0.
001870            02 WS-FCOST-B         PIC 9(5)V9999 VALUE 0.
001880            02 WS-FCOST-C         PIC 9(5)V9999 VALUE 0.
001890*
001900*    GRAND TOTAL COST, SAME 4-DECIMAL CARRY AS WS-FILE-COST ABOVE BUT
001910*    A WIDER INTEGER PART SINCE IT ACCUMULATES OVER EVERY FILE.
001920        01  WS-TOT-COST.
001930            02 WS-TCOST-A         PIC 9(7)V9999 VALUE 0.
001940            02 WS-TCOST-B         PIC 9(7)V9999 VALUE 0.
001950            02 WS-TCOST-C         PIC 9(7)V9999 VALUE 0.
001960*
001970*    WS-DISP-COST - 2-DECIMAL PRINT-TIME ROUNDING AREA. THE INTERNAL
001980*    4-DECIMAL COST FIELDS ARE NEVER MOVED STRAIGHT TO THE REPORT
001990*    LINE - THEY ALWAYS PASS THROUGH HERE FIRST SO ROUNDED HAPPENS
002000*    ONCE, RIGHT BEFORE PRINTING, NOT ON EVERY ADD ALONG THE WAY.
002010        77  WS-DISP-COST          PIC 9(5)V99.
002020*
002030*    TITLE AND COLUMN-HEADING LINES FOR THE REPORT, BUILT AS ALL-
002040*    FILLER 01S SO THEY CAN BE WRITTEN STRAIGHT OUT WITH WRITE ...
002050*    FROM, THE SAME HOUSE HABIT AS EVERY OTHER PRINT PROGRAM HERE.
002060        01  WS-HDR1-LINE.
002070            02 FILLER             PIC X(35)
002080                   VALUE "RESUMEN DE TOKENS Y COSTOS (INPUT)".
002090            02 FILLER             PIC X(97) VALUE SPACES.
002100*
002110        01  WS-HDR2-LINE.
002120            02 FILLER             PIC X(20) VALUE "ARCHIVO".
002130            02 FILLER             PIC X(02) VALUE SPACES.
002140            02 FILLER             PIC X(09) VALUE "TOKENS-A".
002150            02 FILLER             PIC X(02) VALUE SPACES.
002160            02 FILLER             PIC X(06) VALUE "COST-A".
002170            02 FILLER             PIC X(02) VALUE SPACES.
002180            02 FILLER             PIC X(09) VALUE "TOKENS-B".
002190            02 FILLER             PIC X(02) VALUE SPACES.
002200            02 FILLER             PIC X(06) VALUE "COST-B".
002210            02 FILLER             PIC X(02) VALUE SPACES.
002220            02 FILLER             PIC X(09) VALUE "TOKENS-C".
002230            02 FILLER             PIC X(02) VALUE SPACES.
002240            02 FILLER             PIC X(06) VALUE "COST-C".
002250            02 FILLER             PIC X(55) VALUE SPACES.
002260*
002270        01  WS-BLANK-LINE         PIC X(132) VALUE SPACES.
002280*
002290        PROCEDURE DIVISION.
002300*
002310*    ===================================================================
002320*    BEGIN - THE WHOLE BATCH FLOW FOR THIS PROGRAM. OPEN THE REPORT,
002330*    PRINT ITS TWO-LINE HEADER, ZERO THE GRAND TOTALS, THEN RUN EVERY
002340*    CONFIGURED FILE (1 THROUGH WS-FILE-CNT) THROUGH PROCESS-FILE
002350*    BEFORE PRINTING THE TOTAL LINE AND CLOSING UP ON THE WAY OUT.
002360*    ===================================================================
002370        BEGIN.
002380            PERFORM OPEN-RPT.
002390            PERFORM PRINT-HDR.
002400            MOVE 0 TO WS-TTOK-A WS-TTOK-B WS-TTOK-C.
002410            MOVE 0 TO WS-TCOST-A WS-TCOST-B WS-TCOST-C.
002420            PERFORM PROCESS-FILE THRU PROCESS-FILE-2
002430                    VARYING WS-FX FROM 1 BY 1
002440                    UNTIL WS-FX > WS-FILE-CNT.
002450            PERFORM PRINT-TOT.
002460            GO TO TELOS-1.
002470*
002480*    OPEN-RPT - OUTPUT ONLY. THE TOKEN-REPORT FILE IS REBUILT FROM
002490*    SCRATCH EVERY RUN, NEVER APPENDED TO.
002500        OPEN-RPT.
002510            OPEN OUTPUT TOKEN-REPORT.
002520*
002530*    PRINT-HDR - TITLE LINE, COLUMN HEADINGS, ONE BLANK SEPARATOR -
002540*    WRITTEN ONCE BEFORE THE FIRST CONFIGURED FILE IS PROCESSED.
002550        PRINT-HDR.
002560            WRITE TOKEN-REPORT-LINE FROM WS-HDR1-LINE.
002570            WRITE TOKEN-REPORT-LINE FROM WS-HDR2-LINE.
002580            WRITE TOKEN-REPORT-LINE FROM WS-BLANK-LINE.
002590*
002600*    ===============================================================
002610*    PROCESS-FILE - BATCH FLOW STEP 1/2 FOR ONE CONFIGURED FILE :
002620*    OPEN, READ EVERY LINE, COUNT TOKENS PER MODEL, COST THE FILE,
002630*    PRINT ITS DETAIL LINE, ROLL THE TOTALS FORWARD.
002640*    ===============================================================
002650        PROCESS-FILE.
002660            MOVE WS-FILE-NAM (WS-FX) TO WS-CUR-FILE.
002670            MOVE 0 TO WS-FTOK-A WS-FTOK-B WS-FTOK-C.
002680            MOVE 0 TO WS-FCOST-A WS-FCOST-B WS-FCOST-C.
002690*    ASSIGN RANDOM + WS-CUR-FILE LETS THE SAME SELECT CLAUSE OPEN A
002700*    DIFFERENT PHYSICAL FILE EACH TIME THROUGH THIS LOOP - THE FILE
002710*    NAME IS DECIDED AT RUN TIME, NOT COMPILE TIME.
002720            OPEN INPUT TOKEN-TEXT.
002730*    A CONFIGURED FILE THAT IS NOT ACTUALLY ON DISK IS NOT TREATED AS
002740*    AN ERROR - IT SIMPLY CONTRIBUTES ZERO TOKENS AND ZERO COST, SAME
002750*    AS AN EMPTY FILE WOULD.
002760            IF WS-STAT NOT = "00"
002770               GO TO PROCESS-FILE-2
002780            END-IF.
002790            PERFORM READ-TEXT.
002800*    MAIN READ LOOP - ONE PASS PER LINE OF THE CURRENT FILE UNTIL
002810*    READ-TEXT SIGNALS END OF FILE (WS-STAT = "10").
002820        PROCESS-FILE-1.
002830            IF WS-STAT = "10"
002840               GO TO PROCESS-FILE-3
002850            END-IF.
002860            PERFORM COUNT-LINE THRU COUNT-LINE-2.
002870            PERFORM READ-TEXT.
002880            GO TO PROCESS-FILE-1.
002890        PROCESS-FILE-3.
002900            CLOSE TOKEN-TEXT.
002910*    WHETHER THE FILE OPENED OR NOT, COST AND PRINT THE FILE'S ROW,
002920*    THEN ROLL ITS TOKEN/COST FIGURES INTO THE RUNNING GRAND TOTAL.
002930        PROCESS-FILE-2.
002940            PERFORM CALC-COST.
002950            PERFORM PRINT-DET.
002960            ADD WS-FTOK-A TO WS-TTOK-A.
002970            ADD WS-FTOK-B TO WS-TTOK-B.
002980            ADD WS-FTOK-C TO WS-TTOK-C.
002990            ADD WS-FCOST-A TO WS-TCOST-A.
003000            ADD WS-FCOST-B TO WS-TCOST-B.
003010            ADD WS-FCOST-C TO WS-TCOST-C.
003020*
003030*    READ-TEXT - ONE LINE SEQUENTIAL READ. TOKEN-TEXT-REC IS DECLARED
003040*    200 BYTES; WS-LINE IS THE SAME WIDTH, SO READ ... INTO NEVER
003050*    TRUNCATES OR PADS UNEXPECTEDLY.
003060        READ-TEXT.
003070            READ TOKEN-TEXT INTO WS-LINE
003080                AT END MOVE "10" TO WS-STAT
003090                NOT AT END CONTINUE
003100            END-READ.
003110*
003120*    ===============================================================
003130*    COUNT-LINE - RULE 13 : TOKENS(LINE) = CEILING(CHARS / 4) OVER THE
003140*    TRIMMED LINE (LEADING AND TRAILING BLANKS OFF BOTH ENDS, SAME AS
003150*    TRANSF00 TRIM-VAL). A BLANK LINE COUNTS 0. (LEN+3)/4 TRUNCATED IS
003160*    THE SAME THING AS CEILING(LEN/4) FOR ANY LEN >= 0, SO NO ROUNDED
003170*    CLAUSE IS NEEDED ON THE COMPUTE.
003180*    ===============================================================
003190        COUNT-LINE.
003200            PERFORM FIND-LEN THRU FIND-LEN-2.
003210            IF WS-LEN = 0
003220               GO TO COUNT-LINE-2
003230            END-IF.
003240            COMPUTE WS-TOK = (WS-LEN - WS-START + 1 + 3) / 4.
003250            ADD WS-TOK TO WS-FTOK-A.
003260            ADD WS-TOK TO WS-FTOK-B.
003270            ADD WS-TOK TO WS-FTOK-C.
003280        COUNT-LINE-2.
003290            EXIT.
003300*
003310*    FIND-LEN - BACKWARD SCAN FOR THE LAST NON-BLANK (INTO WS-LEN),
003320*    THEN FORWARD SCAN FOR THE FIRST NON-BLANK (INTO WS-START). A
003330*    BLANK LINE COMES BACK WS-LEN = 0 AND WS-START IS NOT LOOKED AT.
003340        FIND-LEN.
003350            PERFORM SCAN-STEP VARYING WS-LEN FROM 200 BY -1
003360                    UNTIL WS-LEN = 0 OR WS-CHAR (WS-LEN) NOT = SPACE.
003370            IF WS-LEN = 0
003380               GO TO FIND-LEN-2
003390            END-IF.
003400            PERFORM SCAN-STEP VARYING WS-START FROM 1 BY 1
003410                    UNTIL WS-START > WS-LEN OR
003420                          WS-CHAR (WS-START) NOT = SPACE.
003430        FIND-LEN-2.
003440            EXIT.
003450*
003460        SCAN-STEP.
003470            CONTINUE.
003480*
003490*    ===============================================================
003500*    CALC-COST - RULE 14/15 : COST = TOKENS * PRICE / 1000, CARRIED
003510*    AT 4 INTERNAL DECIMALS. ROUNDING TO 2 DECIMALS HAPPENS ONLY AT
003520*    PRINT TIME (PRINT-DET / PRINT-TOT), NOT HERE.
003530*    ===============================================================
003540*    CALC-COST - ONE MULTIPLY/DIVIDE PER MODEL COLUMN, ROUNDED TO THE
003550*    4-DECIMAL INTERNAL COST FIELD. THE /1000 IS THE "PER 1000 TOKENS"
003560*    PRICING THE HELP DESK QUOTES - WS-PRICE-A/B/C ALREADY CARRY THE
003570*    PER-1000-TOKEN RATE, NOT A PER-TOKEN RATE.
003580        CALC-COST.
003590            COMPUTE WS-FCOST-A ROUNDED =
003600                    WS-FTOK-A * WS-PRICE-A / 1000.
003610            COMPUTE WS-FCOST-B ROUNDED =
003620                    WS-FTOK-B * WS-PRICE-B / 1000.
003630            COMPUTE WS-FCOST-C ROUNDED =
003640                    WS-FTOK-C * WS-PRICE-C / 1000.
003650*
003660*    PRINT-DET - ONE DETAIL ROW FOR THE FILE JUST PROCESSED. EACH
003670*    4-DECIMAL COST FIGURE PASSES THROUGH WS-DISP-COST TO PICK UP THE
003680*    FINAL 2-DECIMAL ROUNDING RIGHT BEFORE IT IS EDITED INTO THE
003690*    REPORT LINE'S ZZ9.99 PICTURE.
003700        PRINT-DET.
003710            MOVE WS-FILE-NAM (WS-FX) TO TRL-FILE.
003720            MOVE WS-FTOK-A TO TRL-TOK-A.
003730            MOVE WS-FTOK-B TO TRL-TOK-B.
003740            MOVE WS-FTOK-C TO TRL-TOK-C.
003750            COMPUTE WS-DISP-COST ROUNDED = WS-FCOST-A.
003760            MOVE WS-DISP-COST TO TRL-COST-A.
003770            COMPUTE WS-DISP-COST ROUNDED = WS-FCOST-B.
003780            MOVE WS-DISP-COST TO TRL-COST-B.
003790            COMPUTE WS-DISP-COST ROUNDED = WS-FCOST-C.
003800            MOVE WS-DISP-COST TO TRL-COST-C.
003810            WRITE TOKEN-REPORT-LINE.
003820*
003830*    PRINT-TOT - SAME LAYOUT AS PRINT-DET ABOVE BUT OFF THE GRAND
003840*    TOTAL FIELDS, WITH "TOTAL" IN PLACE OF A FILE NAME AND A BLANK
003850*    SEPARATOR LINE AHEAD OF IT SO IT STANDS OFF FROM THE LAST FILE.
003860        PRINT-TOT.
003870            WRITE TOKEN-REPORT-LINE FROM WS-BLANK-LINE.
003880            MOVE "TOTAL" TO TRL-FILE.
003890            MOVE WS-TTOK-A TO TRL-TOK-A.
003900            MOVE WS-TTOK-B TO TRL-TOK-B.
003910            MOVE WS-TTOK-C TO TRL-TOK-C.
003920            COMPUTE WS-DISP-COST ROUNDED = WS-TCOST-A.
003930            MOVE WS-DISP-COST TO TRL-COST-A.
003940            COMPUTE WS-DISP-COST ROUNDED = WS-TCOST-B.
003950            MOVE WS-DISP-COST TO TRL-COST-B.
003960            COMPUTE WS-DISP-COST ROUNDED = WS-TCOST-C.
003970            MOVE WS-DISP-COST TO TRL-COST-C.
003980            WRITE TOKEN-REPORT-LINE.
003990*
004000*    TELOS-1/2 - "TELOS" IS GREEK FOR END, THE HOUSE'S OWN NAME FOR
004010*    ITS CLOSE-DOWN PARAGRAPH ACROSS EVERY PROGRAM IN THIS LIBRARY.
004020*    NOTHING LEFT TO DO BUT CLOSE THE REPORT AND GO HOME.
004030        TELOS-1.
004040            CLOSE TOKEN-REPORT.
004050        TELOS-2.
004060            GOBACK.
